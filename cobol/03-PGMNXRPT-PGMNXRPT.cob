000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    PGMNXRPT.
000600
000700 AUTHOR.        C. S. ALMIRON | KC03CAB.
000800 INSTALLATION.  KC03CAB DATA CENTER - MARKET RISK SECTION.
000900 DATE-WRITTEN.  1989-05-02.
001000 DATE-COMPILED. 1989-05-02.
001100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY - KC03CAB.
001200
001300******************************************************************
001400*ACTIVIDAD PERMANENTE - SECCION RIESGO DE MERCADO
001500*
001600*TERCER PASO DE LA CORRIDA DE RIESGO DE MERCADO. LEE LA
001700*TABLA DE ESTADISTICAS DIARIAS (DAILY-STATS, YA ACTUALIZADA
001800*POR PGMNXTRD) Y EMITE, PARA CADA USUARIO Y DIA CON
001900*MOVIMIENTO, UN RENGLON DE REPORTE DIARIO (OPERACIONES,
002000*GANADAS, PERDIDAS, P&L REALIZADO, PERDIDAS SEGUIDAS,
002100*ENFRIAMIENTO VIGENTE). LUEGO, POR CADA USUARIO, ACUMULA LA
002200*VENTANA DE LOS ULTIMOS 7 DIAS TERMINANDO HOY Y EMITE UN
002300*RENGLON SEMANAL CON LOS TOTALES Y LA MAYOR RACHA DE
002400*PERDIDAS SEGUIDAS DE LA SEMANA.
002500*
002600*ESTE PROGRAMA NO MODIFICA DAILY-STATS (SOLO LECTURA). EL
002700*REPORTE SE AGREGA A CONTINUACION DEL RENGLON DE DECISIONES
002800*QUE YA DEJO PGMNXCHK EN EL MISMO ARCHIVO DE SALIDA.
002900******************************************************************
003000
003100*-----------------------------------------------------------------
003200*   H I S T O R I A L   D E   C A M B I O S
003300*-----------------------------------------------------------------
003400*1989-05-02 CSA 000000 VERSION ORIGINAL - SOLO REPORTE DIARIO.
003500*1989-09-14 CSA RQ0091 AGREGADO EL REPORTE SEMANAL (7 DIAS).
003600*1990-04-18 RTG RQ0135 MAYOR RACHA DE PERDIDAS SEGUIDAS EN EL
003700*                      TOTAL SEMANAL.
003800*1992-02-09 MNM RQ0310 SI NO HAY FILA PARA EL USUARIO Y DIA,
003900*                      SE IMPRIME EN CERO (NO SE OMITE).
004000*1995-08-22 CSA RQ1280 FORMATO DE P&L CON SIGNO EN EL RENGLON
004100*                      DIARIO.
004200*1998-11-09 JLR Y2K003 REVISION Y2K - DIA DE REPORTE EN
004300*                      AAAA-MM-DD, SIN CAMPOS DE 2 DIGITOS.
004400*1999-06-01 JLR RQ0415 ACCEPT FROM DATE EN FORMATO AAAAMMDD
004500*                      (4 DIGITOS DE ANIO) PARA FIJAR HOY.
004600*2000-11-20 CSA RQ1540 CORREGIDO INICIO DE VENTANA SEMANAL
004700*                      CUANDO HOY CAE EN LOS PRIMEROS 6 DIAS
004800*                      DE ENERO (PRESTAMO DE AÑO).
004900*2002-05-07 JLR RQ1655 EL RENGLON SEMANAL YA NO SE DUPLICA
005000*                      CUANDO EL USUARIO TIENE MAS DE UNA
005100*                      FILA EN DAILY-STATS PARA EL MISMO DIA.
005200*2004-06-03 MNM RQ1702 FEBRERO DE AÑO BISIESTO CONTABA 28
005300*                      DIAS AL CALCULAR EL INICIO DE LA
005400*                      VENTANA SEMANAL; AGREGADA PRUEBA DE
005500*                      BISIESTO COMPLETA (4/100/400), NO SOLO
005600*                      CADA 4 AÑOS (VER TAMBIEN PGMNXTRD).
005700******************************************************************
005800
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100******************************************************************
006200
006300******************************************************************
006400 CONFIGURATION SECTION.
006500******************************************************************
006600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
006700              CLASS CLASE-NUMERICA IS "0" THRU "9"
006800              UPSI-0 ON STATUS IS SW-RECORRIDA-ESPECIAL
006900                  OFF STATUS IS SW-RECORRIDA-NORMAL.
007000
007100******************************************************************
007200 INPUT-OUTPUT SECTION.
007300******************************************************************
007400 FILE-CONTROL.
007500
007600     SELECT DAILY-STATS  ASSIGN TO DLYSTAT
007700                               FILE STATUS IS FS-DSTAT.
007800
007900     SELECT NXREPORT     ASSIGN TO NXREPORT
008000                               ORGANIZATION IS LINE SEQUENTIAL
008100                               FILE STATUS IS FS-REPORT.
008200
008300 I-O-CONTROL.
008400
008500******************************************************************
008600 DATA DIVISION.
008700******************************************************************
008800
008900******************************************************************
009000 FILE SECTION.
009100******************************************************************
009200
009300 FD   DAILY-STATS
009400      RECORDING MODE IS F.
009500 01   REG-DSTAT                              PIC X(120).
009600
009700 FD   NXREPORT
009800      RECORDING MODE IS F.
009900 01   REG-REPORT                             PIC X(132).
010000
010100******************************************************************
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400
010500******************************************************************
010600*C O N S T A N T E S   Y   E T I Q U E T A S
010700******************************************************************
010800 01 CT-CONSTANTES.
010900     02 CT-PROGRAMA                PIC X(08)  VALUE 'PGMNXRPT'.
011000     02 CT-OPEN                    PIC X(08)  VALUE 'OPEN    '.
011100     02 CT-DIAS-VENTANA            PIC 9(02)  COMP VALUE 7.
011200     02 FILLER                     PIC X(01)  VALUE SPACE.
011300
011400******************************************************************
011500*V A R I A B L E S   D E   F E C H A
011600******************************************************************
011700 01 WS-VARIABLES.
011800     02 WS-FECHA-HOY.
011900        05 WS-FH-ANIO              PIC 9(04) COMP.
012000        05 WS-FH-MES               PIC 9(02) COMP.
012100        05 WS-FH-DIA               PIC 9(02) COMP.
012200     02 WS-FECHA-HOY-X          REDEFINES WS-FECHA-HOY
012300        PIC 9(08).
012400     02 WS-DIA-HOY-TEXTO        PIC X(10).
012500     02 FILLER                  PIC X(01) VALUE SPACE.
012600
012700******************************************************************
012800*A R E A   D E   V E N T A N A   D E   7   D I A S
012900******************************************************************
013000*CALCULA EL PRIMER DIA DE LA VENTANA SEMANAL (HOY - 6 DIAS)
013100*RESTANDO DIAS CON ACARREO MANUAL DE MES Y DE AÑO (NO HAY
013200*FUNCION INTRINSECA DE FECHAS EN ESTE COMPILADOR), CON AJUSTE
013300*DE FEBRERO EN AÑO BISIESTO POR 1310-AJUSTAR-BISIESTO, NO
013400*SOLO CADA 4 AÑOS.
013500 01 WS-AREA-VENTANA.
013600     02 WS-VEN-FECHA.
013700        05 WS-VEN-ANIO             PIC 9(04) COMP.
013800        05 WS-VEN-MES              PIC 9(02) COMP.
013900        05 WS-VEN-DIA              PIC 9(02) COMP.
014000     02 WS-VEN-FECHA-X          REDEFINES WS-VEN-FECHA
014100        PIC 9(08).
014200     02 WS-VEN-DIAS-EN-MES      PIC 9(02) COMP.
014300     02 WS-VEN-INICIO-TEXTO     PIC X(10).
014400     02 WS-VEN-FIN-TEXTO        PIC X(10).
014500     02 FILLER                  PIC X(01) VALUE SPACE.
014600
014700 01 WS-TABLA-DIAS-MES-CARGA.
014800     02 FILLER PIC X(24) VALUE '312831303130313130313031'.
014900 01 WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-CARGA.
015000     02 T-DIAS-MES OCCURS 12 TIMES
015100                    PIC 9(02).
015200
015300******************************************************************
015400*A R E A   D E   C A L C U L O   D E   B I S I E S T O
015500******************************************************************
015600*PRUEBA COMPLETA DE AÑO BISIESTO (DIVISIBLE POR 4, NO POR
015700*100 SALVO QUE TAMBIEN SEA DIVISIBLE POR 400) PARA CORREGIR
015800*FEBRERO A 29 DIAS EN 1310-AJUSTAR-BISIESTO.
015900 01 WS-AREA-BISIESTO.
016000     02 WS-BIS-COCIENTE            PIC 9(04) COMP.
016100     02 WS-BIS-RESTO               PIC 9(04) COMP.
016200     02 FILLER                     PIC X(01) VALUE SPACE.
016300
016400******************************************************************
016500*A U X I L I A R E S   P A R A   E R R O R E S
016600******************************************************************
016700 01 AUXILIARES.
016800     02 WS-PARRAFO                 PIC X(50).
016900     02 W-N-ERROR                  PIC 9(02) VALUE ZEROS.
017000     02 AUX-ERR-ACCION             PIC X(10) VALUE SPACES.
017100     02 AUX-ERR-NOMBRE             PIC X(18) VALUE SPACES.
017200     02 AUX-ERR-STATUS             PIC X(04) VALUE SPACES.
017300     02 FILLER                     PIC X(01) VALUE SPACE.
017400
017500******************************************************************
017600*T A B L A   D E   E S T A D I S T I C A S   D I A R I A S
017700******************************************************************
017800*LA TABLA DE DAILY-STATS SE CARGA COMPLETA A MEMORIA, IGUAL
017900*QUE EN PGMNXCHK Y PGMNXTRD, PARA PODER RECORRER LAS FILAS
018000*DOS VECES (UNA PARA EL DIARIO, OTRA PARA EL SEMANAL) SIN
018100*VOLVER A LEER EL ARCHIVO.
018200 01 WS-TABLA-DSTAT.
018300     02 WS-CANT-DSTAT              PIC 9(04) COMP VALUE ZERO.
018400     02 T-DST-ROW OCCURS 500 TIMES
018500                  INDEXED BY T-IX-DST T-IX-DST2.
018600        05 T-DST-USUARIO           PIC X(36).
018700        05 T-DST-DIA               PIC X(10).
018800        05 T-DST-OPERACIONES       PIC 9(04) COMP.
018900        05 T-DST-GANADAS           PIC 9(04) COMP.
019000        05 T-DST-PERDIDAS          PIC 9(04) COMP.
019100        05 T-DST-PNL-REALIZADO     PIC S9(09)V99 COMP-3.
019200        05 T-DST-PERDIDAS-SEGUIDAS PIC 9(04) COMP.
019300        05 T-DST-ENFRIAR-HASTA     PIC X(19).
019400        05 T-DST-YA-SEMANAL        PIC X(01) VALUE 'N'.
019500           88 YA-SE-HIZO-SEMANAL  VALUE 'S'.
019600        05 FILLER                  PIC X(01).
019700
019800******************************************************************
019900*A C U M U L A D O R E S   D E L   S E M A N A L
020000******************************************************************
020100 01 WS-TOTALES-SEMANA.
020200     02 WS-SEM-USUARIO             PIC X(36) VALUE SPACES.
020300     02 WS-SEM-OPERACIONES         PIC 9(05) COMP VALUE ZERO.
020400     02 WS-SEM-GANADAS             PIC 9(05) COMP VALUE ZERO.
020500     02 WS-SEM-PERDIDAS            PIC 9(05) COMP VALUE ZERO.
020600     02 WS-SEM-PNL                 PIC S9(09)V99 COMP-3
020700                           VALUE ZERO.
020800     02 WS-SEM-MAX-PERD-SEGUIDAS   PIC 9(04) COMP VALUE ZERO.
020900     02 FILLER                     PIC X(01) VALUE SPACE.
021000
021100******************************************************************
021200*A R E A   D E   E D I C I O N   D E L   R E N G L O N
021300******************************************************************
021400 01 WS-LINEA-DIARIA.
021500     02 WD1-ETIQUETA               PIC X(08) VALUE SPACES.
021600     02 WD1-USUARIO                PIC X(10) VALUE SPACES.
021700     02 WD1-DIA                    PIC X(10) VALUE SPACES.
021800     02 WD1-OPERACIONES            PIC ZZZ9  VALUE ZERO.
021900     02 WD1-GANADAS                PIC ZZZ9  VALUE ZERO.
022000     02 WD1-PERDIDAS               PIC ZZZ9  VALUE ZERO.
022100     02 WD1-PNL                    PIC -ZZZ,ZZZ,ZZ9.99
022200                           VALUE ZERO.
022300     02 WD1-PERD-SEGUIDAS          PIC ZZ9   VALUE ZERO.
022400     02 WD1-ENFRIAR-HASTA          PIC X(19) VALUE SPACES.
022500     02 FILLER                     PIC X(01) VALUE SPACE.
022600
022700 01 WS-LINEA-SEMANAL.
022800     02 WS1-ETIQUETA               PIC X(08) VALUE SPACES.
022900     02 WS1-USUARIO                PIC X(10) VALUE SPACES.
023000     02 WS1-INICIO                 PIC X(10) VALUE SPACES.
023100     02 WS1-FIN                    PIC X(10) VALUE SPACES.
023200     02 WS1-OPERACIONES            PIC ZZZ9  VALUE ZERO.
023300     02 WS1-GANADAS                PIC ZZZ9  VALUE ZERO.
023400     02 WS1-PERDIDAS               PIC ZZZ9  VALUE ZERO.
023500     02 WS1-PNL                    PIC -ZZZ,ZZZ,ZZ9.99
023600                           VALUE ZERO.
023700     02 WS1-MAX-PERD-SEGUIDAS      PIC ZZ9   VALUE ZERO.
023800     02 FILLER                     PIC X(01) VALUE SPACE.
023900
024000******************************************************************
024100*A R E A   D E   F I L E - S T A T U S
024200******************************************************************
024300 01 FS-FILE-STATUS.
024400     02 FS-DSTAT                   PIC X(02).
024500          88 FS-DSTAT-OK             VALUE '00'.
024600          88 FS-DSTAT-EOF            VALUE '10'.
024700     02 FS-REPORT                  PIC X(02).
024800          88 FS-REPORT-OK            VALUE '00'.
024900     02 FILLER                     PIC X(01) VALUE SPACE.
025000
025100******************************************************************
025200*A R E A   D E   C O P Y S
025300******************************************************************
025400     COPY NXDSTAT.
025500
025600******************************************************************
025700 PROCEDURE DIVISION.
025800******************************************************************
025900
026000******************************************************************
026100*1 0 0 0 - I N I C I O
026200******************************************************************
026300 1000-INICIO.
026400
026500     MOVE '1000-INICIO'              TO WS-PARRAFO.
026600
026700     PERFORM 1100-ABRIR-ARCHIVOS THRU 1100-F-ABRIR-ARCHIVOS.
026800     ACCEPT WS-FECHA-HOY-X FROM DATE YYYYMMDD.
026900     STRING WS-FH-ANIO '-' WS-FH-MES '-' WS-FH-DIA
027000        DELIMITED BY SIZE INTO WS-DIA-HOY-TEXTO.
027100     MOVE WS-DIA-HOY-TEXTO TO WS-VEN-FIN-TEXTO.
027200     PERFORM 1300-CALC-INICIO-VENTANA
027300        THRU 1300-F-CALC-INICIO-VENTANA.
027400     PERFORM 1200-CARGAR-DSTAT THRU 1200-F-CARGAR-DSTAT.
027500     PERFORM 2200-IMPRIMIR-DIARIO THRU 2200-F-IMPRIMIR-DIARIO.
027600     PERFORM 2400-ACUMULAR-SEMANAL
027700        THRU 2400-F-ACUMULAR-SEMANAL.
027800     PERFORM 3900-CERRAR-ARCHIVOS THRU 3900-F-CERRAR-ARCHIVOS.
027900     GOBACK.
028000
028100 1000-F-INICIO.
028200     EXIT.
028300
028400******************************************************************
028500*1 1 0 0 - A B R I R   A R C H I V O S
028600******************************************************************
028700 1100-ABRIR-ARCHIVOS.
028800
028900     MOVE '1100-ABRIR-ARCHIVOS'      TO WS-PARRAFO.
029000
029100     OPEN INPUT DAILY-STATS.
029200     IF NOT FS-DSTAT-OK
029300         MOVE CT-OPEN TO AUX-ERR-ACCION
029400         MOVE 'DAILY-STATS' TO AUX-ERR-NOMBRE
029500         MOVE FS-DSTAT TO AUX-ERR-STATUS
029600         PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
029700     END-IF.
029800     OPEN EXTEND NXREPORT.
029900     IF NOT FS-REPORT-OK
030000         MOVE CT-OPEN TO AUX-ERR-ACCION
030100         MOVE 'NXREPORT' TO AUX-ERR-NOMBRE
030200         MOVE FS-REPORT TO AUX-ERR-STATUS
030300         PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
030400     END-IF.
030500 1100-F-ABRIR-ARCHIVOS.
030600     EXIT.
030700
030800******************************************************************
030900*1 2 0 0 - C A R G A R   E S T A D I S T I C A S
031000******************************************************************
031100 1200-CARGAR-DSTAT.
031200
031300     MOVE '1200-CARGAR-DSTAT'        TO WS-PARRAFO.
031400
031500     READ DAILY-STATS INTO NX-DSTAT-RECORD.
031600     PERFORM 1210-ACUMULAR-DSTAT THRU 1210-F-ACUMULAR-DSTAT
031700        UNTIL FS-DSTAT-EOF.
031800     CLOSE DAILY-STATS.
031900 1200-F-CARGAR-DSTAT.
032000     EXIT.
032100
032200 1210-ACUMULAR-DSTAT.
032300     ADD 1 TO WS-CANT-DSTAT.
032400     SET T-IX-DST TO WS-CANT-DSTAT.
032500     MOVE NX-DST-USER-ID    TO T-DST-USUARIO (T-IX-DST).
032600     MOVE NX-DST-DAY        TO T-DST-DIA (T-IX-DST).
032700     MOVE NX-DST-TRADES     TO T-DST-OPERACIONES (T-IX-DST).
032800     MOVE NX-DST-WINS       TO T-DST-GANADAS (T-IX-DST).
032900     MOVE NX-DST-LOSSES     TO T-DST-PERDIDAS (T-IX-DST).
033000     MOVE NX-DST-REALIZED-PNL
033100        TO T-DST-PNL-REALIZADO (T-IX-DST).
033200     MOVE NX-DST-CONSEC-LOSSES
033300        TO T-DST-PERDIDAS-SEGUIDAS (T-IX-DST).
033400     MOVE NX-DST-COOLDOWN-TS
033500        TO T-DST-ENFRIAR-HASTA (T-IX-DST).
033600     MOVE 'N' TO T-DST-YA-SEMANAL (T-IX-DST).
033700     READ DAILY-STATS INTO NX-DSTAT-RECORD.
033800 1210-F-ACUMULAR-DSTAT.
033900     EXIT.
034000
034100******************************************************************
034200*1 3 0 0 - C A L C U L A R   I N I C I O   D E   V E N T A N A
034300******************************************************************
034400*INICIO DE LA VENTANA SEMANAL = HOY MENOS 6 DIAS, CON
034500*PRESTAMO MANUAL DE MES Y DE AÑO (RESTA DE FECHAS SIN
034600*FUNCION INTRINSECA EN ESTE COMPILADOR). SI EL MES PRESTADO
034700*ES FEBRERO DE AÑO BISIESTO, 1310-AJUSTAR-BISIESTO CORRIGE
034800*LOS DIAS DEL MES A 29 (RQ1702, 2004-06-03).
034900 1300-CALC-INICIO-VENTANA.
035000     MOVE WS-FH-ANIO TO WS-VEN-ANIO.
035100     MOVE WS-FH-MES  TO WS-VEN-MES.
035200     MOVE WS-FH-DIA  TO WS-VEN-DIA.
035300     IF WS-VEN-DIA > 6
035400         SUBTRACT 6 FROM WS-VEN-DIA
035500     ELSE
035600         SUBTRACT 1 FROM WS-VEN-MES
035700         IF WS-VEN-MES < 1
035800            MOVE 12 TO WS-VEN-MES
035900            SUBTRACT 1 FROM WS-VEN-ANIO
036000         END-IF
036100         MOVE T-DIAS-MES (WS-VEN-MES) TO WS-VEN-DIAS-EN-MES
036200         IF WS-VEN-MES = 2
036300            PERFORM 1310-AJUSTAR-BISIESTO
036400            THRU 1310-F-AJUSTAR-BISIESTO
036500         END-IF
036600         COMPUTE WS-VEN-DIA = WS-VEN-DIAS-EN-MES + WS-FH-DIA - 6
036700     END-IF.
036800     STRING WS-VEN-ANIO '-' WS-VEN-MES '-' WS-VEN-DIA
036900        DELIMITED BY SIZE INTO WS-VEN-INICIO-TEXTO.
037000 1300-F-CALC-INICIO-VENTANA.
037100     EXIT.
037200
037300******************************************************************
037400*1 3 1 0 - A J U S T A R   B I S I E S T O
037500******************************************************************
037600*FEBRERO TIENE 29 DIAS CUANDO EL ANIO ES DIVISIBLE POR 4 Y
037700*(NO ES DIVISIBLE POR 100 O SI LO ES TAMBIEN LO ES POR
037800*400). SIN FUNCION INTRINSECA, SE PRUEBA CON DIVIDE...
037900*REMAINDER ENCADENADOS (RQ1702, 2004-06-03).
038000 1310-AJUSTAR-BISIESTO.
038100     DIVIDE WS-VEN-ANIO BY 4
038200        GIVING WS-BIS-COCIENTE REMAINDER WS-BIS-RESTO.
038300     IF WS-BIS-RESTO = ZERO
038400         DIVIDE WS-VEN-ANIO BY 100
038500            GIVING WS-BIS-COCIENTE REMAINDER WS-BIS-RESTO
038600         IF WS-BIS-RESTO NOT = ZERO
038700            MOVE 29 TO WS-VEN-DIAS-EN-MES
038800         ELSE
038900            DIVIDE WS-VEN-ANIO BY 400
039000               GIVING WS-BIS-COCIENTE REMAINDER WS-BIS-RESTO
039100            IF WS-BIS-RESTO = ZERO
039200               MOVE 29 TO WS-VEN-DIAS-EN-MES
039300            END-IF
039400         END-IF
039500     END-IF.
039600 1310-F-AJUSTAR-BISIESTO.
039700     EXIT.
039800
039900******************************************************************
040000*2 2 0 0 - I M P R I M I R   D I A R I O
040100******************************************************************
040200*UN RENGLON POR CADA FILA DE DAILY-STATS YA CARGADA A
040300*MEMORIA (CADA FILA ES UN USUARIO Y UN DIA CON MOVIMIENTO,
040400*RQ0310 - NO SE OMITEN FILAS EN CERO).
040500 2200-IMPRIMIR-DIARIO.
040600
040700     MOVE '2200-IMPRIMIR-DIARIO'     TO WS-PARRAFO.
040800
040900     PERFORM 2210-FORMATEAR-DIARIA
041000        VARYING T-IX-DST FROM 1 BY 1
041100        UNTIL T-IX-DST > WS-CANT-DSTAT.
041200 2200-F-IMPRIMIR-DIARIO.
041300     EXIT.
041400
041500 2210-FORMATEAR-DIARIA.
041600     MOVE 'DIARIO  ' TO WD1-ETIQUETA.
041700     MOVE T-DST-USUARIO (T-IX-DST) (1:10) TO WD1-USUARIO.
041800     MOVE T-DST-DIA (T-IX-DST)       TO WD1-DIA.
041900     MOVE T-DST-OPERACIONES (T-IX-DST)
042000        TO WD1-OPERACIONES.
042100     MOVE T-DST-GANADAS (T-IX-DST)   TO WD1-GANADAS.
042200     MOVE T-DST-PERDIDAS (T-IX-DST)  TO WD1-PERDIDAS.
042300     MOVE T-DST-PNL-REALIZADO (T-IX-DST)
042400        TO WD1-PNL.
042500     MOVE T-DST-PERDIDAS-SEGUIDAS (T-IX-DST)
042600        TO WD1-PERD-SEGUIDAS.
042700     MOVE T-DST-ENFRIAR-HASTA (T-IX-DST)
042800        TO WD1-ENFRIAR-HASTA.
042900     WRITE REG-REPORT FROM WS-LINEA-DIARIA.
043000 2210-F-FORMATEAR-DIARIA.
043100     EXIT.
043200
043300******************************************************************
043400*2 4 0 0 - A C U M U L A R   S E M A N A L
043500******************************************************************
043600*PARA CADA USUARIO TODAVIA NO PROCESADO, SUMA LAS FILAS DE
043700*LA TABLA CUYO DIA CAIGA DENTRO DE LA VENTANA DE 7 DIAS Y
043800*EMITE EL RENGLON SEMANAL. LA MAYOR RACHA DE PERDIDAS
043900*SEGUIDAS ES EL MAXIMO ENTRE LOS DIAS DE LA VENTANA
044000*(RTG, RQ0135, 1990-04-18).
044100 2400-ACUMULAR-SEMANAL.
044200
044300     MOVE '2400-ACUMULAR-SEMANAL'    TO WS-PARRAFO.
044400
044500     PERFORM 2405-PROCESAR-USUARIO
044600        VARYING T-IX-DST FROM 1 BY 1
044700        UNTIL T-IX-DST > WS-CANT-DSTAT.
044800 2400-F-ACUMULAR-SEMANAL.
044900     EXIT.
045000
045100 2405-PROCESAR-USUARIO.
045200     IF NOT YA-SE-HIZO-SEMANAL (T-IX-DST)
045300         MOVE T-DST-USUARIO (T-IX-DST) TO WS-SEM-USUARIO
045400         MOVE ZERO TO WS-SEM-OPERACIONES WS-SEM-GANADAS
045500            WS-SEM-PERDIDAS WS-SEM-PNL
045600            WS-SEM-MAX-PERD-SEGUIDAS
045700         PERFORM 2410-SUMAR-FILA-SEMANA
045800            VARYING T-IX-DST2 FROM 1 BY 1
045900            UNTIL T-IX-DST2 > WS-CANT-DSTAT
046000         PERFORM 2450-IMPRIMIR-SEMANAL
046100            THRU 2450-F-IMPRIMIR-SEMANAL
046200     END-IF.
046300 2405-F-PROCESAR-USUARIO.
046400     EXIT.
046500
046600 2410-SUMAR-FILA-SEMANA.
046700     IF T-DST-USUARIO (T-IX-DST2) = WS-SEM-USUARIO
046800        AND T-DST-DIA (T-IX-DST2) >= WS-VEN-INICIO-TEXTO
046900        AND T-DST-DIA (T-IX-DST2) <= WS-VEN-FIN-TEXTO
047000         ADD T-DST-OPERACIONES (T-IX-DST2)
047100            TO WS-SEM-OPERACIONES
047200         ADD T-DST-GANADAS (T-IX-DST2)    TO WS-SEM-GANADAS
047300         ADD T-DST-PERDIDAS (T-IX-DST2)   TO WS-SEM-PERDIDAS
047400         ADD T-DST-PNL-REALIZADO (T-IX-DST2)
047500            TO WS-SEM-PNL
047600         IF T-DST-PERDIDAS-SEGUIDAS (T-IX-DST2) >
047700            WS-SEM-MAX-PERD-SEGUIDAS
047800            MOVE T-DST-PERDIDAS-SEGUIDAS (T-IX-DST2)
047900               TO WS-SEM-MAX-PERD-SEGUIDAS
048000         END-IF
048100         MOVE 'S' TO T-DST-YA-SEMANAL (T-IX-DST2)
048200     END-IF.
048300 2410-F-SUMAR-FILA-SEMANA.
048400     EXIT.
048500
048600******************************************************************
048700*2 4 5 0 - I M P R I M I R   S E M A N A L
048800******************************************************************
048900 2450-IMPRIMIR-SEMANAL.
049000     MOVE 'SEMANAL ' TO WS1-ETIQUETA.
049100     MOVE WS-SEM-USUARIO (1:10)    TO WS1-USUARIO.
049200     MOVE WS-VEN-INICIO-TEXTO      TO WS1-INICIO.
049300     MOVE WS-VEN-FIN-TEXTO         TO WS1-FIN.
049400     MOVE WS-SEM-OPERACIONES       TO WS1-OPERACIONES.
049500     MOVE WS-SEM-GANADAS           TO WS1-GANADAS.
049600     MOVE WS-SEM-PERDIDAS          TO WS1-PERDIDAS.
049700     MOVE WS-SEM-PNL               TO WS1-PNL.
049800     MOVE WS-SEM-MAX-PERD-SEGUIDAS TO WS1-MAX-PERD-SEGUIDAS.
049900     WRITE REG-REPORT FROM WS-LINEA-SEMANAL.
050000 2450-F-IMPRIMIR-SEMANAL.
050100     EXIT.
050200
050300******************************************************************
050400*3 9 0 0 - C E R R A R   A R C H I V O S
050500******************************************************************
050600 3900-CERRAR-ARCHIVOS.
050700
050800     MOVE '3900-CERRAR-ARCHIVOS'     TO WS-PARRAFO.
050900
051000     CLOSE NXREPORT.
051100 3900-F-CERRAR-ARCHIVOS.
051200     EXIT.
051300
051400******************************************************************
051500*9 0 0 0 - S A L I D A   D E   E R R O R E S
051600******************************************************************
051700 9000-SALIDA-ERRORES.
051800
051900     DISPLAY CT-PROGRAMA         ' ' WS-PARRAFO UPON CONSOLE.
052000     DISPLAY AUX-ERR-ACCION      ' ' AUX-ERR-NOMBRE
052100        AUX-ERR-STATUS UPON CONSOLE.
052200
052300     GOBACK.
052400
052500 9000-F-SALIDA-ERRORES.
052600     EXIT.
052700

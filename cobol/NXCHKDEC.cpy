000100******************************************************************
000200*                                                                *
000300*   NXCHKDEC  --  TRADE-CHECK DECISION RECORD LAYOUT             *
000400*                                                                *
000500*   AUTHOR.......  M. MAZZITELLI  -  KC03CAB                     *
000600*   DATE-WRITTEN..  1989-02-06                                   *
000700*   INSTALLATION..  KC03CAB DATA CENTER - MARKET RISK SECTION    *
000800*                                                                *
000900*   ONE RECORD PER TRADE-CHECK REQUEST, WRITTEN BY PGMNXCHK TO   *
001000*   DECISIONS-OUT. DECISION IS 'ALLOW', 'WARN ' OR 'BLOCK'.      *
001100*   REASONS CARRIES UP TO THREE 60-BYTE EXPLANATION LINES, IN    *
001200*   THE ORDER THEY WERE RAISED; UNUSED LINES ARE SPACES. EACH    *
001300*   REASON LINE HAS A MATCHING 25-BYTE ACTION LINE AT THE SAME   *
001400*   SUBSCRIPT - WHAT THE TRADER SHOULD DO ABOUT IT. BLANK WHEN   *
001500*   THE REASON CARRIES NO GUIDANCE OF ITS OWN (RISK REASONS).    *
001600*                                                                *
001700*------------------------------------------------------------*
001800*   CHANGE LOG                                                  *
001900*------------------------------------------------------------*
002000* 1989-02-06 MNM 000000 ORIGINAL LAYOUT.                       *
002100* 1994-03-21 MNM RQ1140 EXPANDED REASONS FROM 1 TO 3 LINES.    *
002200* 1998-11-02 JLR Y2K002 REVIEWED - NO 2-DIGIT YEAR FIELDS.     *
002300* 1999-08-17 CSA RQ1288 ADDED ACTION LINES ALONGSIDE REASONS - *
002400*                       CONDUCTA CHECKS NOW CARRY A SUGGESTED  *
002500*                       ACTION, NOT JUST THE REASON TEXT.      *
002600******************************************************************
002700*
002800 01  NX-CHKDEC-RECORD.
002900*----------------------------------------------------------*
003000*    DECISION - 'ALLOW', 'WARN ' OR 'BLOCK'                 *
003100*----------------------------------------------------------*
003200     05  NX-DEC-DECISION           PIC X(05).
003300*----------------------------------------------------------*
003400*    SETUP QUALITY SCORE, 0.00 - 1.00                       *
003500*----------------------------------------------------------*
003600     05  NX-DEC-QUALITY            PIC S9(01)V99.
003700*----------------------------------------------------------*
003800*    FINAL RISK PERCENT AFTER CAPS, AND SIZED POSITION      *
003900*----------------------------------------------------------*
004000     05  NX-DEC-RISK-PCT           PIC S9(03)V99.
004100     05  NX-DEC-POSITION-USD       PIC S9(11)V99.
004200*----------------------------------------------------------*
004300*    COMBINED MARKET REGIME AND VOLATILITY STATE            *
004400*----------------------------------------------------------*
004500     05  NX-DEC-REGIME             PIC X(05).
004600     05  NX-DEC-VOLATILITY         PIC X(04).
004700*----------------------------------------------------------*
004800*    UP TO THREE REASON LINES, IN RAISED ORDER               *
004900*----------------------------------------------------------*
005000     05  NX-DEC-REASONS.
005100         10  NX-DEC-REASON-LN OCCURS 3 TIMES
005200                              PIC X(60).
005300*----------------------------------------------------------*
005400*    ACTION GUIDANCE, SAME SUBSCRIPT AS THE REASON LINE     *
005500*----------------------------------------------------------*
005600     05  NX-DEC-ACTIONS.
005700         10  NX-DEC-ACTION-LN OCCURS 3 TIMES
005800                              PIC X(25).
005900*----------------------------------------------------------*
006000*    RESERVED FOR FUTURE EXPANSION - PADS TO 300 BYTES      *
006100*----------------------------------------------------------*
006200     05  FILLER                    PIC X(10).
006300*

000100******************************************************************
000200*                                                                *
000300*   NXCLSREQ  --  TRADE-CLOSE REQUEST RECORD LAYOUT              *
000400*                                                                *
000500*   AUTHOR.......  M. MAZZITELLI  -  KC03CAB                     *
000600*   DATE-WRITTEN..  1989-02-06                                   *
000700*   INSTALLATION..  KC03CAB DATA CENTER - MARKET RISK SECTION    *
000800*                                                                *
000900*   ONE RECORD PER TRADE TO BE CLOSED. NX-CLQ-TRADE-ID MUST      *
001000*   MATCH AN OPEN TRADE BELONGING TO NX-CLQ-USER-ID IN THE       *
001100*   LEDGER OR THE CLOSE IS REJECTED BY PGMNXTRD.                 *
001200*                                                                *
001300*------------------------------------------------------------*
001400*   CHANGE LOG                                                  *
001500*------------------------------------------------------------*
001600* 1989-02-06 MNM 000000 ORIGINAL LAYOUT.                       *
001700* 1995-10-18 MNM RQ1320 ADDED NX-CLQ-RULE-VIOL AND NOTES.      *
001800* 1998-11-02 JLR Y2K002 REVIEWED - NO 2-DIGIT YEAR FIELDS.     *
001900******************************************************************
002000*
002100 01  NX-CLSREQ-RECORD.
002200*----------------------------------------------------------*
002300*    OWNING USER AND TRADE ID BEING CLOSED                  *
002400*----------------------------------------------------------*
002500     05  NX-CLQ-USER-ID            PIC X(36).
002600     05  NX-CLQ-TRADE-ID           PIC X(36).
002700*----------------------------------------------------------*
002800*    EXIT PRICE AND REALIZED P AND L                        *
002900*----------------------------------------------------------*
003000     05  NX-CLQ-EXIT-PRICE         PIC S9(09)V9(04).
003100     05  NX-CLQ-PNL                PIC S9(09)V99.
003200*----------------------------------------------------------*
003300*    RISK / REWARD MULTIPLE - OPTIONAL                      *
003400*----------------------------------------------------------*
003500     05  NX-CLQ-RR                 PIC S9(03)V99.
003600*----------------------------------------------------------*
003700*    RULE VIOLATION FLAG AND OPTIONAL CLOSING NOTE          *
003800*----------------------------------------------------------*
003900     05  NX-CLQ-RULE-VIOL          PIC X(01).
004000     05  NX-CLQ-NOTES              PIC X(80).
004100*----------------------------------------------------------*
004200*    RESERVED FOR FUTURE EXPANSION - PADS TO 200 BYTES      *
004300*----------------------------------------------------------*
004400     05  FILLER                    PIC X(18).
004500*

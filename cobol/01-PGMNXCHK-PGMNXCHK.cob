000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    PGMNXCHK.
000600
000700 AUTHOR.        R. T. GUZMAN | KC03CAB.
000800 INSTALLATION.  KC03CAB DATA CENTER - MARKET RISK SECTION.
000900 DATE-WRITTEN.  1989-04-11.
001000 DATE-COMPILED. 1989-04-11.
001100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY - KC03CAB.
001200
001300******************************************************************
001400*ACTIVIDAD PERMANENTE - SECCION RIESGO DE MERCADO
001500*
001600*CLASIFICA REGIMEN (TENDENCIA / RANGO) Y VOLATILIDAD (ALTA /
001700*BAJA) DE LAS TRES VELAS (1M/5M/15M) DE CADA SOLICITUD DE
001800*OPERACION DE PAPEL (PAPER-TRADING), COMBINA LAS TRES LEC-
001900*TURAS EN UN REGIMEN FINAL CON UNA CONFIANZA, DETECTA LA
002000*SESION (ASIA/EUROPA/USA/FIN DE SEMANA), DIMENSIONA EL
002100*RIESGO Y EMITE UNA DECISION ALLOW / WARN / BLOCK CON SUS
002200*RAZONES. TAMBIEN CONTROLA LOS LIMITES DE CONDUCTA DEL
002300*OPERADOR (MAX. 5 OPERACIONES/DIA, ENFRIAMIENTO DE 60 MIN.
002400*LUEGO DE DOS PERDIDAS SEGUIDAS) ANTES DE AUTORIZAR.
002500*
002600*GRABA UN REGISTRO DE DECISION POR CADA SOLICITUD Y UN REN-
002700*GLON AL LISTADO DE DECISIONES (PRIMER BLOQUE DEL REPORTE
002800*GENERAL, LOS BLOQUES DIARIO Y SEMANAL LOS AGREGA PGMNXRPT
002900*A CONTINUACION DEL MISMO ARCHIVO).
003000******************************************************************
003100
003200*-----------------------------------------------------------------
003300*   H I S T O R I A L   D E   C A M B I O S
003400*-----------------------------------------------------------------
003500*1989-04-11 RTG 000000 VERSION ORIGINAL - SOLO TENDENCIA 1M.
003600*1989-09-02 RTG RQ0091 AGREGADAS VELAS 5M Y 15M, COMBINADOR.
003700*1990-02-14 MNM RQ0117 TABLA DE SESIONES (ASIA/EUROPA/USA).
003800*1990-11-20 RTG RQ0165 DIMENSIONADOR DE RIESGO Y TOPE 1.00%.
003900*1991-06-03 MNM RQ0201 ENFRIAMIENTO POR PERDIDAS CONSECUTIVAS.
004000*1992-01-17 RTG RQ0244 PERCENTIL 80 DE VOLATILIDAD (30 VELAS).
004100*1993-08-25 CSA RQ0309 PENALIDAD DE CALIDAD EN MERCADO RANGO
004200*                      CON VOLATILIDAD ALTA (MERCADO PICADO).
004300*1995-03-30 MNM RQ0356 TOTALES DE FIN DE CORRIDA ALLOW/WARN/
004400*                      BLOCK AL PIE DEL LISTADO DE DECISIONES.
004500*1998-11-02 JLR Y2K002 REVISION Y2K - FECHAS GUARDADAS COMO
004600*                      AAAA-MM-DD, SIN CAMPOS DE 2 DIGITOS.
004700*1999-05-19 JLR RQ0402 ACCEPT FROM DATE AHORA EN FORMATO
004800*                      AAAAMMDD (4 DIGITOS DE ANIO).
004900*1999-08-17 CSA RQ1288 LIMITES DE CONDUCTA AHORA GRABAN LA
005000*                      ACCION SUGERIDA JUNTO A LA RAZON (VER
005100*                      NXCHKDEC.CPY) - PEDIDO DE MESA DE
005200*                      OPERACIONES PARA QUE EL OPERADOR SEPA
005300*                      QUE HACER, NO SOLO POR QUE SE NEGO.
005400*2001-03-08 CSA RQ1455 CORREGIDO CALCULO DEL PERCENTIL 80 DE
005500*                      VOLATILIDAD CUANDO LA TABLA DE VELAS
005600*                      AUN NO TIENE LAS 30 MUESTRAS MINIMAS.
005700*2002-09-30 JLR RQ1602 AGREGADO SW-RECORRIDA-ESPECIAL (UPSI-0)
005800*                      PARA PERMITIR CORRIDA DE RECUPERO SIN
005900*                      RELEER CANDL1M/CANDL5M/CANDL15M.
006000******************************************************************
006100
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400******************************************************************
006500
006600******************************************************************
006700 CONFIGURATION SECTION.
006800******************************************************************
006900 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
007000              CLASS CLASE-NUMERICA IS "0" THRU "9"
007100              UPSI-0 ON STATUS IS SW-RECORRIDA-ESPECIAL
007200                  OFF STATUS IS SW-RECORRIDA-NORMAL.
007300
007400******************************************************************
007500 INPUT-OUTPUT SECTION.
007600******************************************************************
007700 FILE-CONTROL.
007800
007900     SELECT CANDLES-1M   ASSIGN TO CANDL1M
008000                               FILE STATUS IS FS-CAN1M.
008100
008200     SELECT CANDLES-5M   ASSIGN TO CANDL5M
008300                               FILE STATUS IS FS-CAN5M.
008400
008500     SELECT CANDLES-15M  ASSIGN TO CANDL15M
008600                               FILE STATUS IS FS-CAN15M.
008700
008800     SELECT CHECK-REQUESTS ASSIGN TO CHKREQ
008900                               FILE STATUS IS FS-CHKREQ.
009000
009100     SELECT DAILY-STATS  ASSIGN TO DLYSTAT
009200                               FILE STATUS IS FS-DSTAT.
009300
009400     SELECT DECISIONS-OUT ASSIGN TO CHKDEC
009500                               FILE STATUS IS FS-CHKDEC.
009600
009700     SELECT NXREPORT     ASSIGN TO NXREPORT
009800                               ORGANIZATION IS LINE SEQUENTIAL
009900                               FILE STATUS IS FS-REPORT.
010000
010100 I-O-CONTROL.
010200
010300******************************************************************
010400 DATA DIVISION.
010500******************************************************************
010600
010700******************************************************************
010800 FILE SECTION.
010900******************************************************************
011000
011100 FD   CANDLES-1M
011200      RECORDING MODE IS F.
011300 01   REG-CAN1M                               PIC X(80).
011400
011500 FD   CANDLES-5M
011600      RECORDING MODE IS F.
011700 01   REG-CAN5M                               PIC X(80).
011800
011900 FD   CANDLES-15M
012000      RECORDING MODE IS F.
012100 01   REG-CAN15M                              PIC X(80).
012200
012300 FD   CHECK-REQUESTS
012400      RECORDING MODE IS F.
012500 01   REG-CHKREQ                              PIC X(162).
012600
012700 FD   DAILY-STATS
012800      RECORDING MODE IS F.
012900 01   REG-DSTAT                               PIC X(120).
013000
013100 FD   DECISIONS-OUT
013200      RECORDING MODE IS F.
013300 01   REG-CHKDEC                              PIC X(300).
013400
013500 FD   NXREPORT
013600      RECORDING MODE IS F.
013700 01   REG-REPORT                              PIC X(132).
013800
013900******************************************************************
014000 WORKING-STORAGE SECTION.
014100******************************************************************
014200
014300******************************************************************
014400*A R E A   D E   C O N S T A N T E S
014500******************************************************************
014600 01 CT-CONSTANTES.
014700     02 CT-PROGRAMA                PIC X(08)  VALUE 'PGMNXCHK'.
014800     02 CT-OPEN                    PIC X(08)  VALUE 'OPEN    '.
014900     02 CT-READ                    PIC X(08)  VALUE 'READ    '.
015000     02 CT-WRITE                   PIC X(08)  VALUE 'WRITE   '.
015100     02 CT-CLOSE                   PIC X(08)  VALUE 'CLOSE   '.
015200     02 CT-UMBRAL-PENDIENTE        PIC S9(01)V9(07) COMP-3
015300                             VALUE 0.0005000.
015400     02 CT-TOPE-RIESGO-PCT         PIC S9(03)V99 COMP-3
015500                             VALUE 1.00.
015600     02 CT-RIESGO-ALTA-VOL-PCT     PIC S9(03)V99 COMP-3
015700                             VALUE 0.50.
015800     02 CT-PISO-STOP-PCT           PIC S9(03)V99 COMP-3
015900                             VALUE 0.05.
016000     02 CT-MAX-OPERACIONES-DIA     PIC 9(02)  COMP VALUE 5.
016100     02 CT-VENTANA-MAXIMA          PIC 9(03)  COMP VALUE 120.
016200     02 CT-VENTANA-VOL-ROLLING     PIC 9(03)  COMP VALUE 30.
016300     02 CT-MIN-RETORNOS-VOL        PIC 9(03)  COMP VALUE 60.
016400     02 CT-MIN-MUESTRAS-ROLLING    PIC 9(03)  COMP VALUE 10.
016500     02 CT-RANGO-PERCENTIL         PIC S9(01)V99 COMP-3
016600                             VALUE 0.80.
016700     02 CT-DIVISOR-PENDIENTE       PIC S9(01)V9(04) COMP-3
016800                             VALUE 0.0020.
016900     02 CT-PENALIDAD-PICADO        PIC S9(01)V99 COMP-3
017000                             VALUE 0.15.
017100     02 CT-CORTE-ALLOW             PIC S9(01)V99 COMP-3
017200                             VALUE 0.60.
017300     02 CT-CORTE-WARN              PIC S9(01)V99 COMP-3
017400                             VALUE 0.40.
017500
017600******************************************************************
017700*A R E A   D E   V A R I A B L E S
017800******************************************************************
017900 01 WS-VARIABLES.
018000     02 WS-PARRAFO                 PIC X(50).
018100     02 WS-MASCARA                 PIC Z,ZZZ,ZZ9.99.
018200     02 WS-FECHA-HOY.
018300        05 WS-FH-ANIO              PIC 9(04) COMP.
018400        05 WS-FH-MES               PIC 9(02) COMP.
018500        05 WS-FH-DIA               PIC 9(02) COMP.
018600     02 WS-FECHA-HOY-X          REDEFINES WS-FECHA-HOY
018700        PIC 9(08).
018800     02 WS-DIA-TEXTO            PIC X(10).
018900     02 WS-HORA-HOY.
019000        05 WS-HH-HORA              PIC 9(02) COMP.
019100        05 WS-HH-MIN               PIC 9(02) COMP.
019200        05 WS-HH-SEG               PIC 9(02) COMP.
019300        05 WS-HH-CENT              PIC 9(02) COMP.
019400     02 WS-AHORA-TS             PIC X(19).
019500     02 WS-EDIT-2               PIC ZZZ9.
019600     02 WS-EDIT-MULT            PIC 9.99.
019700     02 WS-EDIT-CONT1           PIC ZZZZ9.
019800     02 WS-EDIT-CONT2           PIC ZZZZ9.
019900     02 WS-EDIT-CONT3           PIC ZZZZ9.
020000     02 WS-EDIT-CONT4           PIC ZZZZ9.
020100
020200******************************************************************
020300*A U X I L I A R E S   P A R A   E R R O R E S
020400******************************************************************
020500 01 AUXILIARES.
020600     02 W-N-ERROR                  PIC 9(02) VALUE ZEROS.
020700     02 AUX-ERR-TIPO               PIC 9(02) VALUE ZEROS.
020800     02 AUX-ERR-ACCION             PIC X(10) VALUE SPACES.
020900     02 AUX-ERR-NOMBRE             PIC X(18) VALUE SPACES.
021000     02 AUX-ERR-STATUS             PIC X(04) VALUE SPACES.
021100     02 AUX-ERR-MENSAJE            PIC X(50) VALUE SPACES.
021200     02 AUX-ERR-RUTINA             PIC X(10) VALUE SPACES.
021300
021400******************************************************************
021500*A R E A   D E   C O N T A D O R E S
021600******************************************************************
021700 01 CNT-CONTADORES.
021800     02 CNT-PEDIDOS-LEIDOS         PIC 9(05) COMP VALUE ZERO.
021900     02 CNT-DECISIONES-ALLOW       PIC 9(05) COMP VALUE ZERO.
022000     02 CNT-DECISIONES-WARN        PIC 9(05) COMP VALUE ZERO.
022100     02 CNT-DECISIONES-BLOCK       PIC 9(05) COMP VALUE ZERO.
022200     02 CNT-REGISTROS-STATS        PIC 9(05) COMP VALUE ZERO.
022300
022400******************************************************************
022500*T A B L A   D E   V E L A S  /  L O G A R I T M O S
022600******************************************************************
022700*UNA VELA A LA VEZ: SE CARGA, SE CLASIFICA Y SE REUTILIZA
022800*PARA EL PROXIMO TIMEFRAME (EVITA TRES TABLAS IGUALES).
022900 01 WS-SUB-TABLAS.
023000     02 IX-VELA                    PIC 9(03) COMP VALUE ZERO.
023100     02 IX-RETORNO                 PIC 9(03) COMP VALUE ZERO.
023200     02 IX-ROLL                    PIC 9(03) COMP VALUE ZERO.
023300     02 IX-ORDEN                   PIC 9(03) COMP VALUE ZERO.
023400     02 IX-VUELTA                  PIC 9(03) COMP VALUE ZERO.
023500     02 IX-TF                      PIC 9(01) COMP VALUE ZERO.
023600     02 IX-SES                     PIC 9(01) COMP VALUE ZERO.
023700     02 IX-DST                     PIC 9(04) COMP VALUE ZERO.
023800
023900 01 WS-TABLA-CIERRES.
024000     02 WS-CANT-VELAS              PIC 9(03) COMP VALUE ZERO.
024100     02 T-VELA-ROW OCCURS 300 TIMES
024200                    INDEXED BY T-IX-VELA.
024300        05 T-VELA-CIERRE           PIC S9(09)V9(04) COMP-3.
024400        05 T-VELA-LOGCLOSE         PIC S9(05)V9(07) COMP-3.
024500
024600 01 WS-TABLA-RETORNOS.
024700     02 WS-CANT-RETORNOS           PIC 9(03) COMP VALUE ZERO.
024800     02 T-RET-ROW OCCURS 300 TIMES
024900                    INDEXED BY T-IX-RET.
025000        05 T-RET-VALOR             PIC S9(05)V9(07) COMP-3.
025100
025200 01 WS-TABLA-VOL-ROLLING.
025300     02 WS-CANT-ROLLING            PIC 9(03) COMP VALUE ZERO.
025400     02 T-ROLL-ROW OCCURS 300 TIMES
025500                    INDEXED BY T-IX-ROLL.
025600        05 T-ROLL-VALOR            PIC S9(05)V9(07) COMP-3.
025700
025800******************************************************************
025900*T A B L A   D E   T I M E F R A M E S  ( 1 M / 5 M / 1 5 M )
026000******************************************************************
026100 01 WS-TABLA-TF.
026200     02 T-TF-ROW OCCURS 3 TIMES
026300               INDEXED BY T-IX-TF.
026400        05 T-TF-NOMBRE             PIC X(04).
026500        05 T-TF-REGIMEN            PIC X(05).
026600        05 T-TF-VOLATILIDAD        PIC X(04).
026700        05 T-TF-PENDIENTE          PIC S9(05)V9(07) COMP-3.
026800
026900******************************************************************
027000*T A B L A   D E   S E S I O N E S  ( C A R G A   F I J A )
027100******************************************************************
027200*LA TABLA SE CARGA DESDE UN AREA DE FILLER REDEFINIDA -
027300*EVITA UN ARCHIVO DE PARAMETROS PARA SOLO 4 RENGLONES.
027400 01 WS-SESIONES-CARGA.
027500     02 FILLER  PIC X(23) VALUE '0007ASIA    LOW     070'.
027600     02 FILLER  PIC X(23) VALUE '0713EU      MEDIUM  090'.
027700     02 FILLER  PIC X(23) VALUE '1321US      HIGH    100'.
027800     02 FILLER  PIC X(23) VALUE '2124WEEKEND VERY LOW050'.
027900 01 WS-TABLA-SESIONES REDEFINES WS-SESIONES-CARGA.
028000     02 T-SES-ROW OCCURS 4 TIMES
028100                INDEXED BY T-IX-SES.
028200        05 T-SES-HORA-DESDE        PIC 9(02).
028300        05 T-SES-HORA-HASTA        PIC 9(02).
028400        05 T-SES-NOMBRE            PIC X(08).
028500        05 T-SES-LIQUIDEZ          PIC X(08).
028600        05 T-SES-MULTIPLICADOR     PIC 9(01)V9(02).
028700
028800******************************************************************
028900*T A B L A   D E   E S T A D I S T I C A   D I A R I A
029000******************************************************************
029100*CARGADA UNA SOLA VEZ DESDE DAILY-STATS; SOLO LECTURA -
029200*LA ACTUALIZACION POST-CIERRE LA HACE PGMNXTRD.
029300 01 WS-TABLA-DSTAT.
029400     02 WS-CANT-DSTAT              PIC 9(04) COMP VALUE ZERO.
029500     02 T-DST-ROW OCCURS 500 TIMES
029600                  INDEXED BY T-IX-DST.
029700        05 T-DST-USUARIO           PIC X(36).
029800        05 T-DST-DIA               PIC X(10).
029900        05 T-DST-OPERACIONES       PIC 9(04).
030000        05 T-DST-PERDIDAS-SEGUIDAS PIC 9(04).
030100        05 T-DST-ENFRIAR-HASTA     PIC X(19).
030200
030300******************************************************************
030400*C L A V E   D E   B U S Q U E D A   D I A R I A
030500******************************************************************
030600 01 WS-CLAVE-HOY.
030700     02 WS-CH-USUARIO              PIC X(36) VALUE SPACES.
030800     02 WS-CH-DIA                  PIC X(10) VALUE SPACES.
030900     02 WS-HALLADO                 PIC X(01) VALUE 'N'.
031000          88 SE-HALLO-DSTAT          VALUE 'S'.
031100          88 NO-SE-HALLO-DSTAT       VALUE 'N'.
031200     02 WS-FILA-DST                PIC 9(04) COMP VALUE ZERO.
031300
031400******************************************************************
031500*A C U M U L A D O R E S   D E   R E G R E S I O N
031600******************************************************************
031700 01 WS-ACUM-REGRESION.
031800     02 WS-SUMA-X                  PIC S9(07)V9(07) COMP-3.
031900     02 WS-SUMA-Y                  PIC S9(09)V9(07) COMP-3.
032000     02 WS-SUMA-XY                 PIC S9(11)V9(07) COMP-3.
032100     02 WS-SUMA-X2                 PIC S9(11)V9(07) COMP-3.
032200     02 WS-CANT-PUNTOS             PIC 9(03) COMP VALUE ZERO.
032300     02 WS-DENOMINADOR             PIC S9(13)V9(07) COMP-3.
032400     02 WS-VENTANA                 PIC 9(03) COMP VALUE ZERO.
032500     02 WS-INICIO-VENTANA          PIC 9(03) COMP VALUE ZERO.
032600     02 WS-X-ACTUAL                PIC S9(03) COMP VALUE ZERO.
032700
032800******************************************************************
032900*A C U M U L A D O R E S   D E   V O L A T I L I D A D
033000******************************************************************
033100 01 WS-ACUM-VOLATILIDAD.
033200     02 WS-SUMA-RET                PIC S9(07)V9(07) COMP-3.
033300     02 WS-MEDIA-RET               PIC S9(05)V9(07) COMP-3.
033400     02 WS-SUMA-DESVIOS2           PIC S9(09)V9(07) COMP-3.
033500     02 WS-VOL-ACTUAL              PIC S9(05)V9(07) COMP-3.
033600     02 WS-PERCENTIL-80            PIC S9(05)V9(07) COMP-3.
033700     02 WS-POS-PERCENTIL           PIC S9(05)V9(07) COMP-3.
033800     02 WS-POS-BASE                PIC 9(03) COMP VALUE ZERO.
033900     02 WS-POS-FRACCION            PIC S9(01)V9(07) COMP-3.
034000     02 WS-CANT-VOL-USADOS         PIC 9(03) COMP VALUE ZERO.
034100     02 WS-INICIO-VOL              PIC 9(03) COMP VALUE ZERO.
034200     02 WS-TEMP-ORDEN              PIC S9(05)V9(07) COMP-3.
034300     02 WS-ROLL-INICIO             PIC 9(03) COMP VALUE ZERO.
034400     02 WS-VALOR-ABS               PIC S9(05)V9(07) COMP-3.
034500
034600******************************************************************
034700*L I N K A G E   C O N   R U T I N A S   D E   M A T H
034800******************************************************************
034900*NXMATLOG / NXMATSQR SON MODULOS DE CARGA MANTENIDOS POR
035000*EL GRUPO DE SUBRUTINAS CIENTIFICAS (SYS2.SSPLOAD) - VER
035100*EL INSTRUCTIVO KC03-MATH-01 EN EL MANUAL DE OPERACIONES.
035200 01 WS-MATH-ENTRADA                PIC S9(09)V9(07) COMP-3.
035300 01 WS-MATH-SALIDA                 PIC S9(05)V9(07) COMP-3.
035400
035500******************************************************************
035600*A R E A   D E   C O M B I N A C I O N   D E   R E G I M E N
035700******************************************************************
035800 01 WS-COMBINADOR.
035900     02 WS-VOTOS-TENDENCIA         PIC 9(01) COMP VALUE ZERO.
036000     02 WS-VOTOS-RANGO             PIC 9(01) COMP VALUE ZERO.
036100     02 WS-VOTOS-VOL-ALTA          PIC 9(01) COMP VALUE ZERO.
036200     02 WS-CANT-COINCIDE-REG       PIC 9(01) COMP VALUE ZERO.
036300     02 WS-CANT-COINCIDE-VOL       PIC 9(01) COMP VALUE ZERO.
036400     02 WS-REGIMEN-FINAL           PIC X(05) VALUE SPACES.
036500     02 WS-VOLATILIDAD-FINAL       PIC X(04) VALUE SPACES.
036600     02 WS-ACUERDO-REGIMEN         PIC S9(01)V99 COMP-3.
036700     02 WS-ACUERDO-VOL             PIC S9(01)V99 COMP-3.
036800     02 WS-SUMA-ABS-PENDIENTE      PIC S9(05)V9(07) COMP-3.
036900     02 WS-MEDIA-ABS-PENDIENTE     PIC S9(05)V9(07) COMP-3.
037000     02 WS-BONO-PENDIENTE          PIC S9(01)V99 COMP-3.
037100     02 WS-CONFIANZA               PIC S9(01)V99 COMP-3.
037200
037300******************************************************************
037400*A R E A   D E   S E S I O N / R I E S G O / D E C I S I O N
037500******************************************************************
037600 01 WS-DECISION-AREA.
037700     02 WS-SESION-NOMBRE           PIC X(08) VALUE SPACES.
037800     02 WS-SESION-MULT             PIC 9(01)V9(02) COMP-3.
037900     02 WS-SESION-TOPE-REDEF       REDEFINES WS-SESION-MULT
038000                          PIC 9(03).
038100     02 WS-RIESGO-PCT              PIC S9(03)V99 COMP-3.
038200     02 WS-STOP-PCT                PIC S9(03)V99 COMP-3.
038300     02 WS-POSICION-USD            PIC S9(11)V99 COMP-3.
038400     02 WS-CALIDAD                 PIC S9(01)V99 COMP-3.
038500     02 WS-DECISION                PIC X(05) VALUE SPACES.
038600     02 WS-HUBO-RAZON-RIESGO       PIC X(01) VALUE 'N'.
038700          88 HUBO-RAZON-RIESGO      VALUE 'S'.
038800     02 WS-CONDUCTA-NEGADA         PIC X(01) VALUE 'N'.
038900          88 CONDUCTA-DENEGADA      VALUE 'S'.
039000     02 WS-CANT-RAZONES            PIC 9(01) COMP VALUE ZERO.
039100     02 WS-RAZON-TABLA OCCURS 3 TIMES
039200                    INDEXED BY T-IX-RAZ.
039300        05 WS-RAZON                PIC X(60) VALUE SPACES.
039400        05 WS-ACCION               PIC X(25) VALUE SPACES.
039500
039600******************************************************************
039700*A R E A   D E   F I L E - S T A T U S
039800******************************************************************
039900 01 FS-FILE-STATUS.
040000     02 FS-CAN1M                   PIC X(02).
040100          88 FS-CAN1M-OK             VALUE '00'.
040200          88 FS-CAN1M-EOF            VALUE '10'.
040300     02 FS-CAN5M                   PIC X(02).
040400          88 FS-CAN5M-OK             VALUE '00'.
040500          88 FS-CAN5M-EOF            VALUE '10'.
040600     02 FS-CAN15M                  PIC X(02).
040700          88 FS-CAN15M-OK            VALUE '00'.
040800          88 FS-CAN15M-EOF           VALUE '10'.
040900     02 FS-CHKREQ                  PIC X(02).
041000          88 FS-CHKREQ-OK            VALUE '00'.
041100          88 FS-CHKREQ-EOF           VALUE '10'.
041200     02 FS-DSTAT                   PIC X(02).
041300          88 FS-DSTAT-OK             VALUE '00'.
041400          88 FS-DSTAT-EOF            VALUE '10'.
041500     02 FS-CHKDEC                  PIC X(02).
041600          88 FS-CHKDEC-OK            VALUE '00'.
041700     02 FS-REPORT                  PIC X(02).
041800          88 FS-REPORT-OK            VALUE '00'.
041900
042000******************************************************************
042100*A R E A   D E   C O P Y S
042200******************************************************************
042300     COPY NXCANDLE.
042400
042500     COPY NXCHKREQ.
042600
042700     COPY NXDSTAT.
042800
042900     COPY NXCHKDEC.
043000
043100******************************************************************
043200*L I N E A   D E   R E P O R T E
043300******************************************************************
043400 01 WS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
043500 01 WS-LINEA-DET REDEFINES WS-LINEA-REPORTE.
043600     05 WD-USUARIO                 PIC X(08).
043700     05 FILLER                     PIC X(01).
043800     05 WD-SYMBOL                  PIC X(10).
043900     05 FILLER                     PIC X(01).
044000     05 WD-REGIMEN                 PIC X(05).
044100     05 FILLER                     PIC X(01).
044200     05 WD-VOL                     PIC X(04).
044300     05 FILLER                     PIC X(01).
044400     05 WD-CONF                    PIC 9.99.
044500     05 FILLER                     PIC X(01).
044600     05 WD-CALIDAD                 PIC 9.99.
044700     05 FILLER                     PIC X(01).
044800     05 WD-RIESGO                  PIC ZZ9.99.
044900     05 FILLER                     PIC X(01).
045000     05 WD-POSICION                PIC Z,ZZZ,ZZ9.99.
045100     05 FILLER                     PIC X(01).
045200     05 WD-DECISION                PIC X(05).
045300     05 FILLER                     PIC X(01).
045400     05 WD-RAZON                   PIC X(60).
045500
045600******************************************************************
045700 PROCEDURE DIVISION.
045800******************************************************************
045900
046000 PERFORM 1000-INICIO
046100    THRU 1000-F-INICIO.
046200
046300 IF FS-CHKREQ-OK
046400    PERFORM 2000-PROCESAR-PEDIDO
046500       THRU 2000-F-PROCESAR-PEDIDO
046600      UNTIL FS-CHKREQ-EOF
046700 END-IF.
046800
046900 PERFORM 3000-FIN
047000    THRU 3000-F-FIN.
047100
047200 GOBACK.
047300
047400******************************************************************
047500*1 0 0 0  -  I N I C I O
047600******************************************************************
047700 1000-INICIO.
047800
047900     INITIALIZE WS-VARIABLES CNT-CONTADORES
048000                WS-SUB-TABLAS WS-COMBINADOR.
048100
048200     MOVE '1000-INICIO'              TO WS-PARRAFO.
048300
048400     ACCEPT WS-FECHA-HOY-X            FROM DATE YYYYMMDD.
048500     ACCEPT WS-HORA-HOY                FROM TIME.
048600     PERFORM 1050-FORMATEAR-AHORA
048700        THRU 1050-F-FORMATEAR-AHORA.
048800
048900     PERFORM 1200-ABRIR-ARCHIVOS
049000        THRU 1200-F-ABRIR-ARCHIVOS.
049100
049200     MOVE '1M  '                     TO T-TF-NOMBRE (1).
049300     MOVE '5M  '                     TO T-TF-NOMBRE (2).
049400     MOVE '15M '                     TO T-TF-NOMBRE (3).
049500
049600     PERFORM 1610-CLASIFICAR-1M
049700        THRU 1610-F-CLASIFICAR-1M.
049800     PERFORM 1620-CLASIFICAR-5M
049900        THRU 1620-F-CLASIFICAR-5M.
050000     PERFORM 1630-CLASIFICAR-15M
050100        THRU 1630-F-CLASIFICAR-15M.
050200
050300     PERFORM 1800-CARGAR-DSTAT
050400        THRU 1800-F-CARGAR-DSTAT.
050500
050600     PERFORM 2400-COMBINAR-REGIMEN
050700        THRU 2400-F-COMBINAR-REGIMEN.
050800
050900     PERFORM 1400-LEER-PEDIDO
051000        THRU 1400-F-LEER-PEDIDO.
051100
051200 1000-F-INICIO.
051300     EXIT.
051400
051500******************************************************************
051600*1 0 5 0  -  F O R M A T E A R  F E C H A / H O R A
051700******************************************************************
051800 1050-FORMATEAR-AHORA.
051900
052000     STRING WS-FH-ANIO           DELIMITED BY SIZE
052100            '-'                    DELIMITED BY SIZE
052200            WS-FH-MES            DELIMITED BY SIZE
052300            '-'                    DELIMITED BY SIZE
052400            WS-FH-DIA            DELIMITED BY SIZE
052500            INTO WS-DIA-TEXTO (1:10).
052600
052700     MOVE SPACES                       TO WS-DIA-TEXTO (11:0).
052800     STRING WS-DIA-TEXTO (1:10)  DELIMITED BY SIZE
052900            ' '                    DELIMITED BY SIZE
053000            WS-HH-HORA           DELIMITED BY SIZE
053100            ':'                    DELIMITED BY SIZE
053200            WS-HH-MIN            DELIMITED BY SIZE
053300            ':'                    DELIMITED BY SIZE
053400            WS-HH-SEG            DELIMITED BY SIZE
053500            INTO WS-AHORA-TS.
053600
053700 1050-F-FORMATEAR-AHORA.
053800     EXIT.
053900
054000******************************************************************
054100*1 2 0 0  -  A B R I R  A R C H I V O S
054200******************************************************************
054300 1200-ABRIR-ARCHIVOS.
054400
054500     MOVE '1200-ABRIR-ARCHIVOS'       TO WS-PARRAFO.
054600
054700     OPEN INPUT  CHECK-REQUESTS.
054800     IF NOT FS-CHKREQ-OK
054900        MOVE CT-OPEN               TO AUX-ERR-ACCION
055000        MOVE 'CHECK-REQUESTS'      TO AUX-ERR-NOMBRE
055100        MOVE FS-CHKREQ             TO AUX-ERR-STATUS
055200        PERFORM 9000-SALIDA-ERRORES
055300 END-IF.
055400
055500     OPEN OUTPUT DECISIONS-OUT.
055600     IF NOT FS-CHKDEC-OK
055700        MOVE CT-OPEN               TO AUX-ERR-ACCION
055800        MOVE 'DECISIONS-OUT'       TO AUX-ERR-NOMBRE
055900        MOVE FS-CHKDEC             TO AUX-ERR-STATUS
056000        PERFORM 9000-SALIDA-ERRORES
056100 END-IF.
056200
056300     OPEN OUTPUT NXREPORT.
056400     IF NOT FS-REPORT-OK
056500        MOVE CT-OPEN               TO AUX-ERR-ACCION
056600        MOVE 'NXREPORT'            TO AUX-ERR-NOMBRE
056700        MOVE FS-REPORT             TO AUX-ERR-STATUS
056800        PERFORM 9000-SALIDA-ERRORES
056900 END-IF.
057000
057100 1200-F-ABRIR-ARCHIVOS.
057200     EXIT.
057300
057400******************************************************************
057500*1 4 0 0  -  L E E R  P E D I D O
057600******************************************************************
057700 1400-LEER-PEDIDO.
057800
057900     MOVE '1400-LEER-PEDIDO'         TO WS-PARRAFO.
058000
058100     READ CHECK-REQUESTS INTO NX-CHKREQ-RECORD.
058200
058300     EVALUATE TRUE
058400        WHEN FS-CHKREQ-OK
058500           ADD 1               TO CNT-PEDIDOS-LEIDOS
058600        WHEN FS-CHKREQ-EOF
058700           CONTINUE
058800        WHEN OTHER
058900           MOVE CT-READ        TO AUX-ERR-ACCION
059000           MOVE 'CHECK-REQUESTS' TO AUX-ERR-NOMBRE
059100           MOVE FS-CHKREQ      TO AUX-ERR-STATUS
059200           PERFORM 9000-SALIDA-ERRORES
059300     END-EVALUATE.
059400
059500 1400-F-LEER-PEDIDO.
059600     EXIT.
059700
059800******************************************************************
059900*1610  -  C L A S I F I C A R  1M
060000******************************************************************
060100 1610-CLASIFICAR-1M.
060200
060300     MOVE '1610-CLASIFICAR-1M'      TO WS-PARRAFO.
060400
060500     MOVE ZERO                         TO WS-CANT-VELAS.
060600     OPEN INPUT CANDLES-1M.
060700     IF NOT FS-CAN1M-OK
060800        MOVE CT-OPEN               TO AUX-ERR-ACCION
060900        MOVE 'CANDLES-1M'          TO AUX-ERR-NOMBRE
061000        MOVE FS-CAN1M             TO AUX-ERR-STATUS
061100        PERFORM 9000-SALIDA-ERRORES
061200 END-IF.
061300
061400     READ CANDLES-1M INTO NX-CANDLE-RECORD.
061500
061600     PERFORM 1611-ACUMULAR-1M
061700        UNTIL FS-CAN1M-EOF.
061800
061900     CLOSE CANDLES-1M.
062000
062100     MOVE 1                     TO IX-TF.
062200     PERFORM 2200-CLASIFICAR-TF
062300        THRU 2200-F-CLASIFICAR-TF.
062400
062500 1610-F-CLASIFICAR-1M.
062600     EXIT.
062700
062800******************************************************************
062900*1611  -  A C U M U L A R  1M
063000******************************************************************
063100 1611-ACUMULAR-1M.
063200
063300     IF WS-CANT-VELAS < 300
063400        ADD 1                          TO WS-CANT-VELAS
063500        MOVE NX-CAN-CLOSE              TO
063600           T-VELA-CIERRE (WS-CANT-VELAS)
063700 END-IF.
063800
063900     READ CANDLES-1M INTO NX-CANDLE-RECORD.
064000
064100 1611-F-ACUMULAR-1M.
064200     EXIT.
064300
064400******************************************************************
064500*1620  -  C L A S I F I C A R  5M
064600******************************************************************
064700 1620-CLASIFICAR-5M.
064800
064900     MOVE '1620-CLASIFICAR-5M'      TO WS-PARRAFO.
065000
065100     MOVE ZERO                         TO WS-CANT-VELAS.
065200     OPEN INPUT CANDLES-5M.
065300     IF NOT FS-CAN5M-OK
065400        MOVE CT-OPEN               TO AUX-ERR-ACCION
065500        MOVE 'CANDLES-5M'          TO AUX-ERR-NOMBRE
065600        MOVE FS-CAN5M             TO AUX-ERR-STATUS
065700        PERFORM 9000-SALIDA-ERRORES
065800 END-IF.
065900
066000     READ CANDLES-5M INTO NX-CANDLE-RECORD.
066100
066200     PERFORM 1621-ACUMULAR-5M
066300        UNTIL FS-CAN5M-EOF.
066400
066500     CLOSE CANDLES-5M.
066600
066700     MOVE 2                     TO IX-TF.
066800     PERFORM 2200-CLASIFICAR-TF
066900        THRU 2200-F-CLASIFICAR-TF.
067000
067100 1620-F-CLASIFICAR-5M.
067200     EXIT.
067300
067400******************************************************************
067500*1621  -  A C U M U L A R  5M
067600******************************************************************
067700 1621-ACUMULAR-5M.
067800
067900     IF WS-CANT-VELAS < 300
068000        ADD 1                          TO WS-CANT-VELAS
068100        MOVE NX-CAN-CLOSE              TO
068200           T-VELA-CIERRE (WS-CANT-VELAS)
068300 END-IF.
068400
068500     READ CANDLES-5M INTO NX-CANDLE-RECORD.
068600
068700 1621-F-ACUMULAR-5M.
068800     EXIT.
068900
069000******************************************************************
069100*1630  -  C L A S I F I C A R  15M
069200******************************************************************
069300 1630-CLASIFICAR-15M.
069400
069500     MOVE '1630-CLASIFICAR-15M'     TO WS-PARRAFO.
069600
069700     MOVE ZERO                         TO WS-CANT-VELAS.
069800     OPEN INPUT CANDLES-15M.
069900     IF NOT FS-CAN15M-OK
070000        MOVE CT-OPEN               TO AUX-ERR-ACCION
070100        MOVE 'CANDLES-15M'         TO AUX-ERR-NOMBRE
070200        MOVE FS-CAN15M             TO AUX-ERR-STATUS
070300        PERFORM 9000-SALIDA-ERRORES
070400 END-IF.
070500
070600     READ CANDLES-15M INTO NX-CANDLE-RECORD.
070700
070800     PERFORM 1631-ACUMULAR-15M
070900        UNTIL FS-CAN15M-EOF.
071000
071100     CLOSE CANDLES-15M.
071200
071300     MOVE 3                     TO IX-TF.
071400     PERFORM 2200-CLASIFICAR-TF
071500        THRU 2200-F-CLASIFICAR-TF.
071600
071700 1630-F-CLASIFICAR-15M.
071800     EXIT.
071900
072000******************************************************************
072100*1631  -  A C U M U L A R  15M
072200******************************************************************
072300 1631-ACUMULAR-15M.
072400
072500     IF WS-CANT-VELAS < 300
072600        ADD 1                          TO WS-CANT-VELAS
072700        MOVE NX-CAN-CLOSE              TO
072800           T-VELA-CIERRE (WS-CANT-VELAS)
072900 END-IF.
073000
073100     READ CANDLES-15M INTO NX-CANDLE-RECORD.
073200
073300 1631-F-ACUMULAR-15M.
073400     EXIT.
073500
073600******************************************************************
073700*2 2 0 0  -  C L A S I F I C A R  T F  (D I S P A T C H)
073800******************************************************************
073900 2200-CLASIFICAR-TF.
074000
074100     MOVE '2200-CLASIFICAR-TF'       TO WS-PARRAFO.
074200
074300     PERFORM 2205-CARGAR-LOGARITMOS
074400        THRU 2205-F-CARGAR-LOGARITMOS.
074500     PERFORM 2210-CALC-PENDIENTE
074600        THRU 2210-F-CALC-PENDIENTE.
074700     PERFORM 2215-CALC-RETORNOS
074800        THRU 2215-F-CALC-RETORNOS.
074900     PERFORM 2220-CALC-VOLATILIDAD
075000        THRU 2220-F-CALC-VOLATILIDAD.
075100
075200     MOVE ZERO                        TO WS-CANT-ROLLING.
075300     MOVE ZERO                        TO WS-PERCENTIL-80.
075400     IF WS-CANT-RETORNOS > CT-MIN-RETORNOS-VOL
075500        PERFORM 2225-CALC-ROLLING-VOL
075600           THRU 2225-F-CALC-ROLLING-VOL
075700        IF WS-CANT-ROLLING > CT-MIN-MUESTRAS-ROLLING
075800           PERFORM 2230-ORDENAR-ROLLING
075900              THRU 2230-F-ORDENAR-ROLLING
076000           PERFORM 2235-CALC-PERCENTIL-80
076100              THRU 2235-F-CALC-PERCENTIL-80
076200        END-IF
076300 END-IF.
076400
076500     PERFORM 2240-DECIDIR-REGIMEN-VOL
076600        THRU 2240-F-DECIDIR-REGIMEN-VOL.
076700
076800 2200-F-CLASIFICAR-TF.
076900     EXIT.
077000
077100******************************************************************
077200*2 2 0 5  -  C A R G A R  L O G A R I T M O S
077300******************************************************************
077400 2205-CARGAR-LOGARITMOS.
077500
077600     PERFORM 2206-CARGAR-UN-LOG
077700        VARYING IX-VELA FROM 1 BY 1
077800        UNTIL IX-VELA > WS-CANT-VELAS.
077900
078000 2205-F-CARGAR-LOGARITMOS.
078100     EXIT.
078200
078300******************************************************************
078400*2 2 0 6  -  C A R G A R  U N  L O G A R I T M O
078500******************************************************************
078600*EPSILON-GUARD DE LA ESPECIFICACION ORIGINAL: UNA VELA CON
078700*CIERRE NO POSITIVO SE DESCARTA DEL AJUSTE (LOG NO DEFINIDO).
078800 2206-CARGAR-UN-LOG.
078900
079000     IF T-VELA-CIERRE (IX-VELA) > ZERO
079100        MOVE T-VELA-CIERRE (IX-VELA)   TO WS-MATH-ENTRADA
079200        CALL 'NXMATLOG' USING WS-MATH-ENTRADA
079300                     WS-MATH-SALIDA
079400        MOVE WS-MATH-SALIDA            TO
079500           T-VELA-LOGCLOSE (IX-VELA)
079600     ELSE
079700        MOVE ZERO                      TO
079800           T-VELA-LOGCLOSE (IX-VELA)
079900 END-IF.
080000
080100 2206-F-CARGAR-UN-LOG.
080200     EXIT.
080300
080400******************************************************************
080500*2 2 1 0  -  C A L C U L A R  P E N D I E N T E  (O L S)
080600******************************************************************
080700 2210-CALC-PENDIENTE.
080800
080900     IF WS-CANT-VELAS > CT-VENTANA-MAXIMA
081000        MOVE CT-VENTANA-MAXIMA        TO WS-VENTANA
081100     ELSE
081200        MOVE WS-CANT-VELAS            TO WS-VENTANA
081300 END-IF.
081400
081500     COMPUTE WS-INICIO-VENTANA =
081600              WS-CANT-VELAS - WS-VENTANA + 1.
081700
081800     INITIALIZE WS-SUMA-X WS-SUMA-Y WS-SUMA-XY
081900                WS-SUMA-X2 WS-CANT-PUNTOS.
082000
082100     PERFORM 2211-ACUM-UN-PUNTO
082200        VARYING IX-VELA FROM WS-INICIO-VENTANA BY 1
082300        UNTIL IX-VELA > WS-CANT-VELAS.
082400
082500     COMPUTE WS-DENOMINADOR =
082600              (WS-CANT-PUNTOS * WS-SUMA-X2) -
082700              (WS-SUMA-X * WS-SUMA-X).
082800
082900     IF WS-DENOMINADOR = ZERO
083000        MOVE ZERO                TO T-TF-PENDIENTE (IX-TF)
083100     ELSE
083200        COMPUTE T-TF-PENDIENTE (IX-TF) ROUNDED =
083300              ((WS-CANT-PUNTOS * WS-SUMA-XY) -
083400                 (WS-SUMA-X * WS-SUMA-Y)) / WS-DENOMINADOR
083500 END-IF.
083600
083700 2210-F-CALC-PENDIENTE.
083800     EXIT.
083900
084000******************************************************************
084100*2 2 1 1  -  A C U M U L A R  U N  P U N T O
084200******************************************************************
084300 2211-ACUM-UN-PUNTO.
084400
084500     IF T-VELA-CIERRE (IX-VELA) > ZERO
084600        COMPUTE WS-X-ACTUAL = IX-VELA - WS-INICIO-VENTANA
084700        ADD 1                 TO WS-CANT-PUNTOS
084800        ADD WS-X-ACTUAL       TO WS-SUMA-X
084900        ADD T-VELA-LOGCLOSE (IX-VELA)  TO WS-SUMA-Y
085000        COMPUTE WS-SUMA-XY = WS-SUMA-XY +
085100                  (WS-X-ACTUAL * T-VELA-LOGCLOSE (IX-VELA))
085200        COMPUTE WS-SUMA-X2 = WS-SUMA-X2 +
085300                  (WS-X-ACTUAL * WS-X-ACTUAL)
085400 END-IF.
085500
085600 2211-F-ACUM-UN-PUNTO.
085700     EXIT.
085800
085900******************************************************************
086000*2 2 1 5  -  C A L C U L A R  R E T O R N O S
086100******************************************************************
086200 2215-CALC-RETORNOS.
086300
086400     MOVE ZERO                        TO WS-CANT-RETORNOS.
086500
086600     IF WS-CANT-VELAS > 1
086700        PERFORM 2216-ACUM-UN-RETORNO
086800           VARYING IX-VELA FROM 2 BY 1
086900           UNTIL IX-VELA > WS-CANT-VELAS
087000 END-IF.
087100
087200 2215-F-CALC-RETORNOS.
087300     EXIT.
087400
087500******************************************************************
087600*2 2 1 6  -  A C U M U L A R  U N  R E T O R N O
087700******************************************************************
087800 2216-ACUM-UN-RETORNO.
087900
088000     IF T-VELA-CIERRE (IX-VELA) > ZERO
088100        AND T-VELA-CIERRE (IX-VELA - 1) > ZERO
088200        ADD 1                 TO WS-CANT-RETORNOS
088300        COMPUTE T-RET-VALOR (WS-CANT-RETORNOS) =
088400                  T-VELA-LOGCLOSE (IX-VELA) -
088500                  T-VELA-LOGCLOSE (IX-VELA - 1)
088600 END-IF.
088700
088800 2216-F-ACUM-UN-RETORNO.
088900     EXIT.
089000
089100******************************************************************
089200*2 2 2 0  -  C A L C U L A R  V O L A T I L I D A D
089300******************************************************************
089400 2220-CALC-VOLATILIDAD.
089500
089600     IF WS-CANT-RETORNOS < 2
089700        MOVE ZERO                    TO WS-VOL-ACTUAL
089800     ELSE
089900        IF WS-CANT-RETORNOS > WS-VENTANA
090000           MOVE WS-VENTANA            TO WS-CANT-VOL-USADOS
090100        ELSE
090200           MOVE WS-CANT-RETORNOS      TO WS-CANT-VOL-USADOS
090300        END-IF
090400        COMPUTE WS-INICIO-VOL =
090500                 WS-CANT-RETORNOS - WS-CANT-VOL-USADOS + 1
090600        MOVE ZERO                    TO WS-SUMA-RET
090700        PERFORM 2221-SUMAR-RETORNO
090800           VARYING IX-RETORNO FROM WS-INICIO-VOL BY 1
090900           UNTIL IX-RETORNO > WS-CANT-RETORNOS
091000        COMPUTE WS-MEDIA-RET =
091100                 WS-SUMA-RET / WS-CANT-VOL-USADOS
091200        MOVE ZERO                    TO WS-SUMA-DESVIOS2
091300        PERFORM 2222-SUMAR-DESVIO2
091400           VARYING IX-RETORNO FROM WS-INICIO-VOL BY 1
091500           UNTIL IX-RETORNO > WS-CANT-RETORNOS
091600        COMPUTE WS-MATH-ENTRADA =
091700                 WS-SUMA-DESVIOS2 / WS-CANT-VOL-USADOS
091800        CALL 'NXMATSQR' USING WS-MATH-ENTRADA
091900                     WS-MATH-SALIDA
092000        MOVE WS-MATH-SALIDA          TO WS-VOL-ACTUAL
092100 END-IF.
092200
092300 2220-F-CALC-VOLATILIDAD.
092400     EXIT.
092500
092600******************************************************************
092700*2 2 2 1  -  S U M A R  R E T O R N O
092800******************************************************************
092900 2221-SUMAR-RETORNO.
093000
093100     ADD T-RET-VALOR (IX-RETORNO)      TO WS-SUMA-RET.
093200
093300 2221-F-SUMAR-RETORNO.
093400     EXIT.
093500
093600******************************************************************
093700*2 2 2 2  -  S U M A R  D E S V I O  C U A D R A D O
093800******************************************************************
093900 2222-SUMAR-DESVIO2.
094000
094100     COMPUTE WS-SUMA-DESVIOS2 = WS-SUMA-DESVIOS2 +
094200               ((T-RET-VALOR (IX-RETORNO) - WS-MEDIA-RET) ** 2).
094300
094400 2222-F-SUMAR-DESVIO2.
094500     EXIT.
094600
094700******************************************************************
094800*2 2 2 5  -  V O L A T I L I D A D  R O L L I N G  3 0
094900******************************************************************
095000 2225-CALC-ROLLING-VOL.
095100
095200     PERFORM 2226-CALC-UNA-ROLLING
095300        VARYING IX-RETORNO FROM CT-VENTANA-VOL-ROLLING BY 1
095400        UNTIL IX-RETORNO > WS-CANT-RETORNOS.
095500
095600 2225-F-CALC-ROLLING-VOL.
095700     EXIT.
095800
095900******************************************************************
096000*2 2 2 6  -  C A L C U L A R  U N A  R O L L I N G
096100******************************************************************
096200 2226-CALC-UNA-ROLLING.
096300
096400     COMPUTE WS-ROLL-INICIO =
096500              IX-RETORNO - CT-VENTANA-VOL-ROLLING + 1.
096600
096700     MOVE ZERO                        TO WS-SUMA-RET.
096800     PERFORM 2227-SUMAR-ROLL
096900        VARYING IX-VELA FROM WS-ROLL-INICIO BY 1
097000        UNTIL IX-VELA > IX-RETORNO.
097100     COMPUTE WS-MEDIA-RET =
097200              WS-SUMA-RET / CT-VENTANA-VOL-ROLLING.
097300
097400     MOVE ZERO                        TO WS-SUMA-DESVIOS2.
097500     PERFORM 2228-SUMAR-ROLL-DESVIO
097600        VARYING IX-VELA FROM WS-ROLL-INICIO BY 1
097700        UNTIL IX-VELA > IX-RETORNO.
097800     COMPUTE WS-MATH-ENTRADA =
097900              WS-SUMA-DESVIOS2 / CT-VENTANA-VOL-ROLLING.
098000     CALL 'NXMATSQR' USING WS-MATH-ENTRADA
098100                  WS-MATH-SALIDA.
098200
098300     ADD 1                             TO WS-CANT-ROLLING.
098400     MOVE WS-MATH-SALIDA               TO
098500        T-ROLL-VALOR (WS-CANT-ROLLING).
098600
098700 2226-F-CALC-UNA-ROLLING.
098800     EXIT.
098900
099000******************************************************************
099100*2 2 2 7  -  S U M A R  R O L L
099200******************************************************************
099300 2227-SUMAR-ROLL.
099400
099500     ADD T-RET-VALOR (IX-VELA)         TO WS-SUMA-RET.
099600
099700 2227-F-SUMAR-ROLL.
099800     EXIT.
099900
100000******************************************************************
100100*2 2 2 8  -  S U M A R  R O L L  D E S V I O
100200******************************************************************
100300 2228-SUMAR-ROLL-DESVIO.
100400
100500     COMPUTE WS-SUMA-DESVIOS2 = WS-SUMA-DESVIOS2 +
100600               ((T-RET-VALOR (IX-VELA) - WS-MEDIA-RET) ** 2).
100700
100800 2228-F-SUMAR-ROLL-DESVIO.
100900     EXIT.
101000
101100******************************************************************
101200*2 2 3 0  -  O R D E N A R  R O L L I N G  (B U R B U J A)
101300******************************************************************
101400 2230-ORDENAR-ROLLING.
101500
101600     PERFORM 2231-UNA-VUELTA
101700        VARYING IX-VUELTA FROM 1 BY 1
101800        UNTIL IX-VUELTA > WS-CANT-ROLLING - 1.
101900
102000 2230-F-ORDENAR-ROLLING.
102100     EXIT.
102200
102300******************************************************************
102400*2 2 3 1  -  U N A  V U E L T A  D E  B U R B U J A
102500******************************************************************
102600 2231-UNA-VUELTA.
102700
102800     PERFORM 2232-COMPARAR-Y-CAMBIAR
102900        VARYING IX-ORDEN FROM 1 BY 1
103000        UNTIL IX-ORDEN > WS-CANT-ROLLING - IX-VUELTA.
103100
103200 2231-F-UNA-VUELTA.
103300     EXIT.
103400
103500******************************************************************
103600*2 2 3 2  -  C O M P A R A R  Y  C A M B I A R
103700******************************************************************
103800 2232-COMPARAR-Y-CAMBIAR.
103900
104000     IF T-ROLL-VALOR (IX-ORDEN) > T-ROLL-VALOR (IX-ORDEN + 1)
104100        MOVE T-ROLL-VALOR (IX-ORDEN)     TO WS-TEMP-ORDEN
104200        MOVE T-ROLL-VALOR (IX-ORDEN + 1) TO
104300           T-ROLL-VALOR (IX-ORDEN)
104400        MOVE WS-TEMP-ORDEN               TO
104500           T-ROLL-VALOR (IX-ORDEN + 1)
104600 END-IF.
104700
104800 2232-F-COMPARAR-Y-CAMBIAR.
104900     EXIT.
105000
105100******************************************************************
105200*2 2 3 5  -  P E R C E N T I L  8 0  ( I N T E R P O L A )
105300******************************************************************
105400 2235-CALC-PERCENTIL-80.
105500
105600     COMPUTE WS-POS-PERCENTIL =
105700              CT-RANGO-PERCENTIL * (WS-CANT-ROLLING - 1).
105800
105900     MOVE WS-POS-PERCENTIL             TO WS-POS-BASE.
106000     COMPUTE WS-POS-FRACCION =
106100              WS-POS-PERCENTIL - WS-POS-BASE.
106200
106300     IF WS-POS-BASE + 1 >= WS-CANT-ROLLING
106400        MOVE T-ROLL-VALOR (WS-CANT-ROLLING)   TO
106500           WS-PERCENTIL-80
106600     ELSE
106700        COMPUTE WS-PERCENTIL-80 =
106800                 T-ROLL-VALOR (WS-POS-BASE + 1) +
106900                 (WS-POS-FRACCION *
107000                    (T-ROLL-VALOR (WS-POS-BASE + 2) -
107100                       T-ROLL-VALOR (WS-POS-BASE + 1)))
107200 END-IF.
107300
107400 2235-F-CALC-PERCENTIL-80.
107500     EXIT.
107600
107700******************************************************************
107800*2 2 4 0  -  D E C I D I R  R E G I M E N / V O L
107900******************************************************************
108000 2240-DECIDIR-REGIMEN-VOL.
108100
108200     IF T-TF-PENDIENTE (IX-TF) < ZERO
108300        COMPUTE WS-VALOR-ABS = ZERO - T-TF-PENDIENTE (IX-TF)
108400     ELSE
108500        MOVE T-TF-PENDIENTE (IX-TF)   TO WS-VALOR-ABS
108600 END-IF.
108700
108800     IF WS-VALOR-ABS >= CT-UMBRAL-PENDIENTE
108900        MOVE 'TREND'                  TO T-TF-REGIMEN (IX-TF)
109000     ELSE
109100        MOVE 'RANGE'                  TO T-TF-REGIMEN (IX-TF)
109200 END-IF.
109300
109400     IF WS-CANT-ROLLING > CT-MIN-MUESTRAS-ROLLING
109500        AND WS-VOL-ACTUAL >= WS-PERCENTIL-80
109600        MOVE 'HIGH'                   TO T-TF-VOLATILIDAD (IX-TF)
109700     ELSE
109800        MOVE 'LOW '                   TO T-TF-VOLATILIDAD (IX-TF)
109900 END-IF.
110000
110100 2240-F-DECIDIR-REGIMEN-VOL.
110200     EXIT.
110300
110400******************************************************************
110500*1 8 0 0  -  C A R G A R  D A I L Y - S T A T S
110600******************************************************************
110700 1800-CARGAR-DSTAT.
110800
110900     MOVE '1800-CARGAR-DSTAT'         TO WS-PARRAFO.
111000
111100     MOVE ZERO                        TO WS-CANT-DSTAT.
111200     OPEN INPUT DAILY-STATS.
111300     IF NOT FS-DSTAT-OK
111400        MOVE CT-OPEN               TO AUX-ERR-ACCION
111500        MOVE 'DAILY-STATS'         TO AUX-ERR-NOMBRE
111600        MOVE FS-DSTAT               TO AUX-ERR-STATUS
111700        PERFORM 9000-SALIDA-ERRORES
111800 END-IF.
111900
112000     READ DAILY-STATS INTO NX-DSTAT-RECORD.
112100
112200     PERFORM 1810-ACUMULAR-DSTAT
112300        UNTIL FS-DSTAT-EOF.
112400
112500     CLOSE DAILY-STATS.
112600
112700 1800-F-CARGAR-DSTAT.
112800     EXIT.
112900
113000******************************************************************
113100*1 8 1 0  -  A C U M U L A R  D S T A T
113200******************************************************************
113300 1810-ACUMULAR-DSTAT.
113400
113500     IF WS-CANT-DSTAT < 500
113600        ADD 1                      TO WS-CANT-DSTAT
113700        MOVE NX-DST-USER-ID        TO
113800           T-DST-USUARIO (WS-CANT-DSTAT)
113900        MOVE NX-DST-DAY            TO
114000           T-DST-DIA (WS-CANT-DSTAT)
114100        MOVE NX-DST-TRADES         TO
114200           T-DST-OPERACIONES (WS-CANT-DSTAT)
114300        MOVE NX-DST-CONSEC-LOSSES  TO
114400           T-DST-PERDIDAS-SEGUIDAS (WS-CANT-DSTAT)
114500        MOVE NX-DST-COOLDOWN-TS    TO
114600           T-DST-ENFRIAR-HASTA (WS-CANT-DSTAT)
114700 END-IF.
114800
114900     READ DAILY-STATS INTO NX-DSTAT-RECORD.
115000
115100 1810-F-ACUMULAR-DSTAT.
115200     EXIT.
115300
115400******************************************************************
115500*2 4 0 0  -  C O M B I N A R  R E G I M E N
115600******************************************************************
115700 2400-COMBINAR-REGIMEN.
115800
115900     MOVE '2400-COMBINAR-REGIMEN'     TO WS-PARRAFO.
116000
116100     MOVE ZERO                  TO WS-VOTOS-TENDENCIA
116200                             WS-VOTOS-RANGO WS-VOTOS-VOL-ALTA
116300                             WS-SUMA-ABS-PENDIENTE.
116400
116500     PERFORM 2410-VOTAR-TIMEFRAME
116600        VARYING IX-TF FROM 1 BY 1
116700        UNTIL IX-TF > 3.
116800
116900     IF WS-VOTOS-TENDENCIA > WS-VOTOS-RANGO
117000        MOVE 'TREND'                TO WS-REGIMEN-FINAL
117100     ELSE
117200        MOVE 'RANGE'                TO WS-REGIMEN-FINAL
117300 END-IF.
117400
117500     IF WS-VOTOS-VOL-ALTA >= 2
117600        MOVE 'HIGH'                 TO WS-VOLATILIDAD-FINAL
117700     ELSE
117800        MOVE 'LOW '                 TO WS-VOLATILIDAD-FINAL
117900 END-IF.
118000
118100     PERFORM 2420-CALC-ACUERDOS
118200        THRU 2420-F-CALC-ACUERDOS.
118300
118400 2400-F-COMBINAR-REGIMEN.
118500     EXIT.
118600
118700******************************************************************
118800*2 4 1 0  -  V O T A R  T I M E F R A M E
118900******************************************************************
119000 2410-VOTAR-TIMEFRAME.
119100
119200     IF T-TF-REGIMEN (IX-TF) = 'TREND'
119300        ADD 1                      TO WS-VOTOS-TENDENCIA
119400     ELSE
119500        ADD 1                      TO WS-VOTOS-RANGO
119600 END-IF.
119700
119800     IF T-TF-VOLATILIDAD (IX-TF) = 'HIGH'
119900        ADD 1                      TO WS-VOTOS-VOL-ALTA
120000 END-IF.
120100
120200     IF T-TF-PENDIENTE (IX-TF) < ZERO
120300        COMPUTE WS-VALOR-ABS = ZERO - T-TF-PENDIENTE (IX-TF)
120400     ELSE
120500        MOVE T-TF-PENDIENTE (IX-TF)   TO WS-VALOR-ABS
120600 END-IF.
120700     ADD WS-VALOR-ABS               TO WS-SUMA-ABS-PENDIENTE.
120800
120900 2410-F-VOTAR-TIMEFRAME.
121000     EXIT.
121100
121200******************************************************************
121300*2 4 2 0  -  C A L C U L A R  A C U E R D O S / C O N F I A N Z A
121400******************************************************************
121500 2420-CALC-ACUERDOS.
121600
121700*   CUENTA CUANTAS DE LAS 3 LECTURAS DE TIMEFRAME COINCIDEN
121800*   CON EL REGIMEN Y LA VOLATILIDAD FINAL YA DECIDIDOS.
121900
122000     MOVE ZERO                  TO WS-CANT-COINCIDE-REG
122100                             WS-CANT-COINCIDE-VOL.
122200
122300     PERFORM 2425-CONTAR-COINCIDENCIA
122400        VARYING IX-TF FROM 1 BY 1
122500        UNTIL IX-TF > 3.
122600
122700     COMPUTE WS-ACUERDO-REGIMEN =
122800        WS-CANT-COINCIDE-REG / 3.
122900     COMPUTE WS-ACUERDO-VOL =
123000        WS-CANT-COINCIDE-VOL / 3.
123100
123200*   BONO DE PENDIENTE: PROMEDIO DE |PENDIENTE| / DIVISOR,
123300*   TOPADO EN 1.00 (A MAYOR PENDIENTE PROMEDIO, MAS BONO).
123400
123500     COMPUTE WS-MEDIA-ABS-PENDIENTE =
123600        WS-SUMA-ABS-PENDIENTE / 3.
123700     COMPUTE WS-BONO-PENDIENTE =
123800        WS-MEDIA-ABS-PENDIENTE / CT-DIVISOR-PENDIENTE.
123900     IF WS-BONO-PENDIENTE > 1
124000        MOVE 1                     TO WS-BONO-PENDIENTE
124100 END-IF.
124200
124300*   CONFIANZA = 0.55 ACUERDO-REGIMEN + 0.25 ACUERDO-VOL
124400*             + 0.20 BONO-PENDIENTE, TOPADA ENTRE 0 Y 1.
124500
124600     COMPUTE WS-CONFIANZA ROUNDED =
124700        (0.55 * WS-ACUERDO-REGIMEN)
124800        + (0.25 * WS-ACUERDO-VOL)
124900        + (0.20 * WS-BONO-PENDIENTE).
125000
125100     IF WS-CONFIANZA > 1
125200        MOVE 1                     TO WS-CONFIANZA
125300 END-IF.
125400     IF WS-CONFIANZA < ZERO
125500        MOVE ZERO                  TO WS-CONFIANZA
125600 END-IF.
125700
125800 2420-F-CALC-ACUERDOS.
125900     EXIT.
126000
126100******************************************************************
126200*2 4 2 5  -  C O N T A R  C O I N C I D E N C I A
126300******************************************************************
126400 2425-CONTAR-COINCIDENCIA.
126500
126600     IF T-TF-REGIMEN (IX-TF) = WS-REGIMEN-FINAL
126700        ADD 1                      TO WS-CANT-COINCIDE-REG
126800 END-IF.
126900     IF T-TF-VOLATILIDAD (IX-TF) = WS-VOLATILIDAD-FINAL
127000        ADD 1                      TO WS-CANT-COINCIDE-VOL
127100 END-IF.
127200
127300 2425-F-CONTAR-COINCIDENCIA.
127400     EXIT.
127500
127600******************************************************************
127700*2 0 0 0  -  P R O C E S A R  P E D I D O
127800******************************************************************
127900 2000-PROCESAR-PEDIDO.
128000
128100     MOVE '2000-PROCESAR-PEDIDO'      TO WS-PARRAFO.
128200
128300     MOVE ZERO                  TO WS-CANT-RAZONES
128400                             WS-RIESGO-PCT WS-STOP-PCT
128500                             WS-POSICION-USD WS-CALIDAD.
128600     MOVE 'N'                   TO WS-HUBO-RAZON-RIESGO.
128700     MOVE SPACES                TO WS-DECISION
128800        WS-RAZON-TABLA (1) WS-RAZON-TABLA (2)
128900        WS-RAZON-TABLA (3).
129000
129100     PERFORM 2300-VERIFICAR-CONDUCTA
129200        THRU 2300-F-VERIFICAR-CONDUCTA.
129300
129400     PERFORM 2600-DETECTAR-SESION
129500        THRU 2600-F-DETECTAR-SESION.
129600
129700     PERFORM 2900-COMPONER-DECISION
129800        THRU 2900-F-COMPONER-DECISION.
129900
130000     PERFORM 2950-GRABAR-DECISION
130100        THRU 2950-F-GRABAR-DECISION.
130200
130300     PERFORM 1400-LEER-PEDIDO
130400        THRU 1400-F-LEER-PEDIDO.
130500
130600 2000-F-PROCESAR-PEDIDO.
130700     EXIT.
130800
130900******************************************************************
131000*2 3 0 0  -  V E R I F I C A R  C O N D U C T A
131100******************************************************************
131200 2300-VERIFICAR-CONDUCTA.
131300
131400*   LIMITES DE CONDUCTA, EN ORDEN: ENFRIAMIENTO ACTIVO,
131500*   LUEGO TOPE DIARIO DE OPERACIONES. FILA ZEROS SI EL
131600*   OPERADOR AUN NO TIENE MOVIMIENTOS HOY (SIN LIMITE).
131700
131800     MOVE NX-REQ-USER-ID             TO WS-CH-USUARIO.
131900     MOVE WS-DIA-TEXTO               TO WS-CH-DIA.
132000     MOVE 'N'                        TO WS-HALLADO.
132100     MOVE ZERO                       TO WS-FILA-DST IX-DST.
132200
132300     PERFORM 2305-BUSCAR-FILA-DST
132400        VARYING IX-DST FROM 1 BY 1
132500        UNTIL IX-DST > WS-CANT-DSTAT
132600           OR SE-HALLO-DSTAT.
132700
132800     MOVE SPACES                     TO WS-CONDUCTA-NEGADA.
132900
133000     IF NOT SE-HALLO-DSTAT
133100        GO TO 2300-F-VERIFICAR-CONDUCTA
133200 END-IF.
133300
133400     IF T-DST-ENFRIAR-HASTA (WS-FILA-DST) NOT = SPACES
133500        AND WS-AHORA-TS < T-DST-ENFRIAR-HASTA (WS-FILA-DST)
133600        MOVE 'S'                    TO WS-CONDUCTA-NEGADA
133700        ADD 1                       TO WS-CANT-RAZONES
133800        STRING
133900           'COOLDOWN ACTIVE UNTIL '
134000           T-DST-ENFRIAR-HASTA (WS-FILA-DST)
134100           DELIMITED BY SIZE
134200           INTO WS-RAZON (WS-CANT-RAZONES)
134300        END-STRING
134400        MOVE 'WAIT OUT THE COOLDOWN'
134500           TO WS-ACCION (WS-CANT-RAZONES)
134600        GO TO 2300-F-VERIFICAR-CONDUCTA
134700 END-IF.
134800
134900     IF T-DST-OPERACIONES (WS-FILA-DST) >= CT-MAX-OPERACIONES-DIA
135000        MOVE 'S'                    TO WS-CONDUCTA-NEGADA
135100        ADD 1                       TO WS-CANT-RAZONES
135200        MOVE T-DST-OPERACIONES (WS-FILA-DST) TO WS-EDIT-2
135300        STRING
135400           'MAX TRADES/DAY REACHED ('
135500           WS-EDIT-2
135600           '/5)'
135700           DELIMITED BY SIZE
135800           INTO WS-RAZON (WS-CANT-RAZONES)
135900        END-STRING
136000        MOVE 'STOP TRADING FOR TODAY'
136100           TO WS-ACCION (WS-CANT-RAZONES)
136200 END-IF.
136300
136400 2300-F-VERIFICAR-CONDUCTA.
136500     EXIT.
136600
136700******************************************************************
136800*2 3 0 5  -  B U S C A R  F I L A  D S T
136900******************************************************************
137000 2305-BUSCAR-FILA-DST.
137100
137200     IF T-DST-USUARIO (IX-DST) = WS-CH-USUARIO
137300        AND T-DST-DIA (IX-DST) = WS-CH-DIA
137400        MOVE 'S'                    TO WS-HALLADO
137500        MOVE IX-DST                 TO WS-FILA-DST
137600 END-IF.
137700
137800 2305-F-BUSCAR-FILA-DST.
137900     EXIT.
138000
138100******************************************************************
138200*2 6 0 0  -  D E T E C T A R  S E S I O N
138300******************************************************************
138400 2600-DETECTAR-SESION.
138500
138600     MOVE '2600-DETECTAR-SESION'      TO WS-PARRAFO.
138700
138800     MOVE SPACES                TO WS-SESION-NOMBRE.
138900     MOVE ZERO                  TO WS-SESION-MULT IX-SES.
139000
139100     PERFORM 2610-PROBAR-FILA-SESION
139200        VARYING IX-SES FROM 1 BY 1
139300        UNTIL IX-SES > 4
139400           OR WS-SESION-NOMBRE NOT = SPACES.
139500
139600 2600-F-DETECTAR-SESION.
139700     EXIT.
139800
139900******************************************************************
140000*2 6 1 0  -  P R O B A R  F I L A  S E S I O N
140100******************************************************************
140200 2610-PROBAR-FILA-SESION.
140300
140400     IF NX-REQ-UTC-HOUR >= T-SES-HORA-DESDE (IX-SES)
140500        AND NX-REQ-UTC-HOUR < T-SES-HORA-HASTA (IX-SES)
140600        MOVE T-SES-NOMBRE (IX-SES)     TO WS-SESION-NOMBRE
140700        MOVE T-SES-MULTIPLICADOR (IX-SES) TO WS-SESION-MULT
140800 END-IF.
140900
141000 2610-F-PROBAR-FILA-SESION.
141100     EXIT.
141200
141300******************************************************************
141400*2 8 0 0  -  C A L C U L A R  R I E S G O
141500******************************************************************
141600 2800-CALCULAR-RIESGO.
141700
141800*   TOPE GENERAL 1.00%, LUEGO TOPE ADICIONAL DE 0.50% SI LA
141900*   VOLATILIDAD COMBINADA ES ALTA. PISO DE STOP EN 0.05% Y
142000*   POSICION = EQUITY * (RIESGO% / 100) / (STOP% / 100).
142100
142200     MOVE NX-REQ-RISK-PCT            TO WS-RIESGO-PCT.
142300     MOVE NX-REQ-STOP-PCT            TO WS-STOP-PCT.
142400
142500     IF WS-RIESGO-PCT > CT-TOPE-RIESGO-PCT
142600        MOVE CT-TOPE-RIESGO-PCT     TO WS-RIESGO-PCT
142700        MOVE 'S'                    TO WS-HUBO-RAZON-RIESGO
142800        ADD 1                       TO WS-CANT-RAZONES
142900        MOVE 'RISK CAPPED TO 1.00% (BEGINNER-SAFE LIMIT)'
143000           TO WS-RAZON (WS-CANT-RAZONES)
143100 END-IF.
143200
143300     IF WS-VOLATILIDAD-FINAL = 'HIGH'
143400        AND WS-RIESGO-PCT > CT-RIESGO-ALTA-VOL-PCT
143500        MOVE CT-RIESGO-ALTA-VOL-PCT TO WS-RIESGO-PCT
143600        MOVE 'S'                    TO WS-HUBO-RAZON-RIESGO
143700        ADD 1                       TO WS-CANT-RAZONES
143800        MOVE 'HIGH VOLATILITY - RISK REDUCED TO 0.50%'
143900           TO WS-RAZON (WS-CANT-RAZONES)
144000 END-IF.
144100
144200     IF WS-STOP-PCT < CT-PISO-STOP-PCT
144300        MOVE CT-PISO-STOP-PCT       TO WS-STOP-PCT
144400 END-IF.
144500
144600     COMPUTE WS-POSICION-USD ROUNDED =
144700        NX-REQ-ACCT-EQUITY * (WS-RIESGO-PCT / 100)
144800        / (WS-STOP-PCT / 100).
144900
145000 2800-F-CALCULAR-RIESGO.
145100     EXIT.
145200
145300******************************************************************
145400*2 8 5 0  -  A J U S T A R  R I E S G O  S E S I O N
145500******************************************************************
145600 2850-AJUSTAR-RIESGO-SESION.
145700
145800     COMPUTE WS-RIESGO-PCT ROUNDED =
145900        WS-RIESGO-PCT * WS-SESION-MULT.
146000
146100     IF WS-STOP-PCT < CT-PISO-STOP-PCT
146200        MOVE CT-PISO-STOP-PCT       TO WS-STOP-PCT
146300 END-IF.
146400
146500     COMPUTE WS-POSICION-USD ROUNDED =
146600        NX-REQ-ACCT-EQUITY * (WS-RIESGO-PCT / 100)
146700        / (WS-STOP-PCT / 100).
146800
146900     IF WS-SESION-MULT < 1
147000        MOVE 'S'                    TO WS-HUBO-RAZON-RIESGO
147100        ADD 1                       TO WS-CANT-RAZONES
147200        MOVE WS-SESION-MULT             TO WS-EDIT-MULT
147300        STRING
147400           'SESSION '
147500           WS-SESION-NOMBRE
147600           ': RISK X '
147700           WS-EDIT-MULT
147800           DELIMITED BY SIZE
147900           INTO WS-RAZON (WS-CANT-RAZONES)
148000        END-STRING
148100 END-IF.
148200
148300 2850-F-AJUSTAR-RIESGO-SESION.
148400     EXIT.
148500
148600******************************************************************
148700*2 9 0 0  -  C O M P O N E R  D E C I S I O N
148800******************************************************************
148900 2900-COMPONER-DECISION.
149000
149100     MOVE '2900-COMPONER-DECISION'    TO WS-PARRAFO.
149200
149300     IF CONDUCTA-DENEGADA
149400        MOVE 'BLOCK'                TO WS-DECISION
149500        MOVE ZERO                   TO WS-CALIDAD
149600                             WS-RIESGO-PCT WS-POSICION-USD
149700        GO TO 2900-F-COMPONER-DECISION
149800 END-IF.
149900
150000     PERFORM 2800-CALCULAR-RIESGO
150100        THRU 2800-F-CALCULAR-RIESGO.
150200
150300     PERFORM 2850-AJUSTAR-RIESGO-SESION
150400        THRU 2850-F-AJUSTAR-RIESGO-SESION.
150500
150600     MOVE WS-CONFIANZA               TO WS-CALIDAD.
150700
150800     IF WS-VOLATILIDAD-FINAL = 'HIGH'
150900        AND WS-REGIMEN-FINAL = 'RANGE'
151000        COMPUTE WS-CALIDAD ROUNDED =
151100           WS-CALIDAD - CT-PENALIDAD-PICADO
151200 END-IF.
151300
151400     IF WS-CALIDAD < ZERO
151500        MOVE ZERO                   TO WS-CALIDAD
151600 END-IF.
151700     IF WS-CALIDAD > 1
151800        MOVE 1                      TO WS-CALIDAD
151900 END-IF.
152000
152100     IF WS-CALIDAD >= CT-CORTE-ALLOW
152200        AND NOT HUBO-RAZON-RIESGO
152300        MOVE 'ALLOW'                TO WS-DECISION
152400     ELSE
152500        IF WS-CALIDAD < CT-CORTE-WARN
152600           MOVE 'BLOCK'            TO WS-DECISION
152700        ELSE
152800           MOVE 'WARN '            TO WS-DECISION
152900        END-IF
153000 END-IF.
153100
153200 2900-F-COMPONER-DECISION.
153300     EXIT.
153400
153500******************************************************************
153600*2 9 5 0  -  G R A B A R  D E C I S I O N
153700******************************************************************
153800 2950-GRABAR-DECISION.
153900
154000     MOVE '2950-GRABAR-DECISION'      TO WS-PARRAFO.
154100
154200     MOVE WS-DECISION                TO NX-DEC-DECISION.
154300     MOVE WS-CALIDAD                 TO NX-DEC-QUALITY.
154400     MOVE WS-RIESGO-PCT              TO NX-DEC-RISK-PCT.
154500     MOVE WS-POSICION-USD            TO NX-DEC-POSITION-USD.
154600     MOVE WS-REGIMEN-FINAL           TO NX-DEC-REGIME.
154700     MOVE WS-VOLATILIDAD-FINAL       TO NX-DEC-VOLATILITY.
154800     MOVE WS-RAZON (1)               TO NX-DEC-REASON-LN (1).
154900     MOVE WS-RAZON (2)               TO NX-DEC-REASON-LN (2).
155000     MOVE WS-RAZON (3)               TO NX-DEC-REASON-LN (3).
155100     MOVE WS-ACCION (1)              TO NX-DEC-ACTION-LN (1).
155200     MOVE WS-ACCION (2)              TO NX-DEC-ACTION-LN (2).
155300     MOVE WS-ACCION (3)              TO NX-DEC-ACTION-LN (3).
155400
155500     WRITE REG-CHKDEC FROM NX-CHKDEC-RECORD.
155600     IF NOT FS-CHKDEC-OK
155700        MOVE CT-WRITE              TO AUX-ERR-ACCION
155800        MOVE 'DECISIONS-OUT'       TO AUX-ERR-NOMBRE
155900        MOVE FS-CHKDEC              TO AUX-ERR-STATUS
156000        PERFORM 9000-SALIDA-ERRORES
156100 END-IF.
156200
156300     MOVE NX-REQ-USER-ID             TO WD-USUARIO.
156400     MOVE NX-REQ-SYMBOL (1:10)       TO WD-SYMBOL.
156500     MOVE WS-REGIMEN-FINAL           TO WD-REGIMEN.
156600     MOVE WS-VOLATILIDAD-FINAL       TO WD-VOL.
156700     MOVE WS-CONFIANZA               TO WD-CONF.
156800     MOVE WS-CALIDAD                 TO WD-CALIDAD.
156900     MOVE WS-RIESGO-PCT              TO WD-RIESGO.
157000     MOVE WS-POSICION-USD            TO WD-POSICION.
157100     MOVE WS-DECISION                TO WD-DECISION.
157200     MOVE WS-RAZON (1)               TO WD-RAZON.
157300
157400     WRITE REG-REPORT FROM WS-LINEA-REPORTE.
157500
157600     EVALUATE WS-DECISION
157700        WHEN 'ALLOW'
157800           ADD 1                   TO CNT-DECISIONES-ALLOW
157900        WHEN 'WARN '
158000           ADD 1                   TO CNT-DECISIONES-WARN
158100        WHEN OTHER
158200           ADD 1                   TO CNT-DECISIONES-BLOCK
158300     END-EVALUATE.
158400
158500 2950-F-GRABAR-DECISION.
158600     EXIT.
158700
158800******************************************************************
158900*3 0 0 0  -  F I N  D E  C O R R I D A
159000******************************************************************
159100 3000-FIN.
159200
159300     MOVE '3000-FIN'                  TO WS-PARRAFO.
159400
159500     PERFORM 3200-IMPRIMIR-TOTALES
159600        THRU 3200-F-IMPRIMIR-TOTALES.
159700
159800     CLOSE CHECK-REQUESTS DECISIONS-OUT NXREPORT.
159900
160000 3000-F-FIN.
160100     EXIT.
160200
160300******************************************************************
160400*3 2 0 0  -  I M P R I M I R  T O T A L E S
160500******************************************************************
160600 3200-IMPRIMIR-TOTALES.
160700
160800     MOVE SPACES                 TO WS-LINEA-REPORTE.
160900     WRITE REG-REPORT FROM WS-LINEA-REPORTE.
161000
161100     MOVE CNT-DECISIONES-ALLOW       TO WS-EDIT-CONT1.
161200     MOVE CNT-DECISIONES-WARN        TO WS-EDIT-CONT2.
161300     MOVE CNT-DECISIONES-BLOCK       TO WS-EDIT-CONT3.
161400     MOVE CNT-PEDIDOS-LEIDOS         TO WS-EDIT-CONT4.
161500
161600     STRING
161700        'TOTALS - ALLOW '
161800        WS-EDIT-CONT1
161900        ' WARN '
162000        WS-EDIT-CONT2
162100        ' BLOCK '
162200        WS-EDIT-CONT3
162300        ' REQUESTS '
162400        WS-EDIT-CONT4
162500        DELIMITED BY SIZE
162600        INTO WS-LINEA-REPORTE
162700     END-STRING.
162800     WRITE REG-REPORT FROM WS-LINEA-REPORTE.
162900
163000 3200-F-IMPRIMIR-TOTALES.
163100     EXIT.
163200
163300******************************************************************
163400*9 0 0 0  -  S A L I D A  D E  E R R O R E S
163500******************************************************************
163600 9000-SALIDA-ERRORES.
163700
163800     DISPLAY CT-PROGRAMA         ' ' WS-PARRAFO UPON CONSOLE.
163900     DISPLAY AUX-ERR-ACCION      ' ' AUX-ERR-NOMBRE
164000        AUX-ERR-STATUS UPON CONSOLE.
164100
164200     GOBACK.
164300
164400 9000-F-SALIDA-ERRORES.
164500     EXIT.
164600

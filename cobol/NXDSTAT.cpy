000100******************************************************************
000200*                                                                *
000300*   NXDSTAT  --  DAILY-STAT RECORD LAYOUT                        *
000400*                                                                *
000500*   AUTHOR.......  M. MAZZITELLI  -  KC03CAB                     *
000600*   DATE-WRITTEN..  1989-02-06                                   *
000700*   INSTALLATION..  KC03CAB DATA CENTER - MARKET RISK SECTION    *
000800*                                                                *
000900*   ONE RECORD PER USER PER CALENDAR DAY. LOGICAL KEY IS         *
001000*   NX-DST-USER-ID + NX-DST-DAY; RESOLVED BY SEQUENTIAL SCAN     *
001100*   OF THE IN-MEMORY STATS TABLE, SAME AS THE LEDGER. A ROW IS   *
001200*   CREATED ZEROED THE FIRST TIME A (USER, DAY) PAIR IS TOUCHED. *
001300*   DRIVES BOTH THE PRE-TRADE GUARDRAIL CHECK (PGMNXCHK) AND     *
001400*   THE DAILY/WEEKLY PERFORMANCE REPORT (PGMNXRPT).              *
001500*                                                                *
001600*------------------------------------------------------------*
001700*   CHANGE LOG                                                  *
001800*------------------------------------------------------------*
001900* 1989-02-06 MNM 000000 ORIGINAL LAYOUT.                       *
002000* 1993-08-09 MNM RQ0910 ADDED NX-DST-COOLDOWN-TS.              *
002100* 1998-11-02 JLR Y2K002 NX-DST-DAY CONFIRMED YYYY-MM-DD, OK.   *
002200******************************************************************
002300*
002400 01  NX-DSTAT-RECORD.
002500*----------------------------------------------------------*
002600*    OWNING USER AND CALENDAR DAY, YYYY-MM-DD                *
002700*----------------------------------------------------------*
002800     05  NX-DST-USER-ID            PIC X(36).
002900     05  NX-DST-DAY                PIC X(10).
003000*----------------------------------------------------------*
003100*    TRADES CLOSED TODAY, WINS, LOSSES                      *
003200*----------------------------------------------------------*
003300     05  NX-DST-TRADES             PIC 9(04).
003400     05  NX-DST-WINS               PIC 9(04).
003500     05  NX-DST-LOSSES             PIC 9(04).
003600*----------------------------------------------------------*
003700*    SUM OF CLOSED-TRADE P AND L FOR THE DAY                *
003800*----------------------------------------------------------*
003900     05  NX-DST-REALIZED-PNL       PIC S9(09)V99.
004000*----------------------------------------------------------*
004100*    CONSECUTIVE LOSSES - RESET TO ZERO ON ANY WIN          *
004200*----------------------------------------------------------*
004300     05  NX-DST-CONSEC-LOSSES      PIC 9(04).
004400*----------------------------------------------------------*
004500*    COOLDOWN EXPIRY TIMESTAMP - SPACES IF NOT IN COOLDOWN  *
004600*----------------------------------------------------------*
004700     05  NX-DST-COOLDOWN-TS        PIC X(19).
004800*----------------------------------------------------------*
004900*    RESERVED FOR FUTURE EXPANSION - PADS TO 120 BYTES      *
005000*----------------------------------------------------------*
005100     05  FILLER                    PIC X(28).
005200*

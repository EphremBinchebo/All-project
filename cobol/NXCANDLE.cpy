000100******************************************************************
000200*                                                                *
000300*   NXCANDLE  --  CANDLE (PRICE BAR) RECORD LAYOUT               *
000400*                                                                *
000500*   AUTHOR.......  M. MAZZITELLI  -  KC03CAB                     *
000600*   DATE-WRITTEN..  1989-02-06                                   *
000700*   INSTALLATION..  KC03CAB DATA CENTER - MARKET RISK SECTION    *
000800*                                                                *
000900*   ONE RECORD PER PRICE BAR FOR A GIVEN TIMEFRAME (1M/5M/15M). *
001000*   RECORDS ARE IN ASCENDING SEQ ORDER, OLDEST BAR FIRST. EACH   *
001100*   TIMEFRAME IS CARRIED IN ITS OWN FILE; THIS LAYOUT IS COPYD   *
001200*   INTO THE FD OF ALL THREE (CANDLES-1M, CANDLES-5M,            *
001300*   CANDLES-15M) SO A CHANGE HERE CHANGES ALL THREE AT ONCE.     *
001400*                                                                *
001500*   ONLY NX-CAN-CLOSE DRIVES THE REGIME/VOLATILITY MATH; THE     *
001600*   REMAINING PRICE FIELDS AND VOLUME ARE CARRIED FOR FUTURE     *
001700*   USE (SEE OPEN-HIGH-LOW BREAKOUT STUDY, STILL ON THE BOARD).  *
001800*                                                                *
001900*------------------------------------------------------------*
002000*   CHANGE LOG                                                  *
002100*------------------------------------------------------------*
002200* 1989-02-06 MNM 000000 ORIGINAL LAYOUT.                       *
002300* 1991-09-30 MNM RQ0412 ADDED NX-CAN-VOLUME, SHOP STD WIDTH.   *
002400* 1998-11-02 JLR Y2K002 REVIEWED - NO 2-DIGIT YEAR FIELDS.     *
002500******************************************************************
002600*
002700 01  NX-CANDLE-RECORD.
002800*----------------------------------------------------------*
002900*    TIMEFRAME LABEL - '1M  ', '5M  ' OR '15M '             *
003000*----------------------------------------------------------*
003100     05  NX-CAN-TIMEFRAME          PIC X(04).
003200*----------------------------------------------------------*
003300*    ASCENDING SEQUENCE NUMBER, OLDEST BAR = 000001         *
003400*----------------------------------------------------------*
003500     05  NX-CAN-SEQ                PIC 9(06).
003600*----------------------------------------------------------*
003700*    OPEN / HIGH / LOW / CLOSE - 9 INTEGER, 4 DECIMAL       *
003800*----------------------------------------------------------*
003900     05  NX-CAN-OPEN               PIC S9(09)V9(04).
004000     05  NX-CAN-HIGH               PIC S9(09)V9(04).
004100     05  NX-CAN-LOW                PIC S9(09)V9(04).
004200     05  NX-CAN-CLOSE              PIC S9(09)V9(04).
004300*----------------------------------------------------------*
004400*    TRADED VOLUME - CARRIED, NOT USED BY THE RULES         *
004500*----------------------------------------------------------*
004600     05  NX-CAN-VOLUME             PIC S9(09)V9(04).
004700*----------------------------------------------------------*
004800*    RESERVED FOR FUTURE EXPANSION - PADS TO 80 BYTES       *
004900*----------------------------------------------------------*
005000     05  FILLER                    PIC X(05).
005100*

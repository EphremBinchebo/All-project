000100******************************************************************
000200*                                                                *
000300*   NXTRADE  --  TRADE LEDGER RECORD LAYOUT                      *
000400*                                                                *
000500*   AUTHOR.......  M. MAZZITELLI  -  KC03CAB                     *
000600*   DATE-WRITTEN..  1989-02-06                                   *
000700*   INSTALLATION..  KC03CAB DATA CENTER - MARKET RISK SECTION    *
000800*                                                                *
000900*   ONE RECORD PER PAPER TRADE. COPYD BY BOTH THE TRADE-LEDGER   *
001000*   FD (THE STANDING BOOK OF OPEN AND CLOSED TRADES) AND THE     *
001100*   TRADE-OPENS FD (CANDIDATE TRADES WAITING TO BE APPENDED) -   *
001200*   BOTH CARRY THE IDENTICAL SHAPE, ONE IS JUST A NEW ARRIVAL.   *
001300*   LOGICAL KEY IS NX-TRD-TRADE-ID; NO INDEXED FILES ARE         *
001400*   AVAILABLE ON THIS SHOP'S BATCH WINDOW SO THE KEY IS RESOLVED *
001500*   BY SEQUENTIAL SCAN OF THE IN-MEMORY LEDGER TABLE.            *
001600*                                                                *
001700*------------------------------------------------------------*
001800*   CHANGE LOG                                                  *
001900*------------------------------------------------------------*
002000* 1989-02-06 MNM 000000 ORIGINAL LAYOUT.                       *
002100* 1992-05-02 MNM RQ0650 ADDED NX-TRD-RR (RISK/REWARD).         *
002200* 1995-10-18 MNM RQ1320 ADDED NX-TRD-RULE-VIOL AND NOTES.      *
002300* 1998-11-02 JLR Y2K002 REVIEWED - OPENED/CLOSED-TS ALREADY    *
002400*                       CARRY A 4-DIGIT YEAR, NO CHANGE NEEDED.*
002500******************************************************************
002600*
002700 01  NX-TRADE-RECORD.
002800*----------------------------------------------------------*
002900*    TRADE ID (LOGICAL KEY) AND OWNING USER                 *
003000*----------------------------------------------------------*
003100     05  NX-TRD-TRADE-ID           PIC X(36).
003200     05  NX-TRD-USER-ID            PIC X(36).
003300*----------------------------------------------------------*
003400*    INSTRUMENT AND STRATEGY LABEL (DEFAULT 'UNKNOWN')      *
003500*----------------------------------------------------------*
003600     05  NX-TRD-SYMBOL             PIC X(32).
003700     05  NX-TRD-STRATEGY           PIC X(64).
003800*----------------------------------------------------------*
003900*    MODE - ONLY 'PAPER' IS ACCEPTED ON OPEN                *
004000*----------------------------------------------------------*
004100     05  NX-TRD-MODE               PIC X(05).
004200*----------------------------------------------------------*
004300*    STATUS - 'OPEN  ' OR 'CLOSED'                          *
004400*----------------------------------------------------------*
004500     05  NX-TRD-STATUS             PIC X(06).
004600*----------------------------------------------------------*
004700*    OPEN AND CLOSE TIMESTAMPS, YYYY-MM-DD HH:MM:SS UTC      *
004800*    NX-TRD-CLOSED-TS IS SPACES UNTIL THE TRADE IS CLOSED    *
004900*----------------------------------------------------------*
005000     05  NX-TRD-OPENED-TS          PIC X(19).
005100     05  NX-TRD-CLOSED-TS          PIC X(19).
005200*----------------------------------------------------------*
005300*    ENTRY PRICE, EXIT PRICE (ZERO UNTIL CLOSED) AND QTY     *
005400*----------------------------------------------------------*
005500     05  NX-TRD-ENTRY-PRICE        PIC S9(09)V9(04).
005600     05  NX-TRD-EXIT-PRICE         PIC S9(09)V9(04).
005700     05  NX-TRD-QTY                PIC S9(09)V9(04).
005800*----------------------------------------------------------*
005900*    RISK PERCENT AND STOP DISTANCE PERCENT USED AT OPEN    *
006000*----------------------------------------------------------*
006100     05  NX-TRD-RISK-PCT           PIC S9(03)V99.
006200     05  NX-TRD-STOP-PCT           PIC S9(03)V99.
006300*----------------------------------------------------------*
006400*    REALIZED P AND L, SET ON CLOSE                         *
006500*----------------------------------------------------------*
006600     05  NX-TRD-PNL                PIC S9(09)V99.
006700*----------------------------------------------------------*
006800*    RISK / REWARD MULTIPLE - OPTIONAL                      *
006900*----------------------------------------------------------*
007000     05  NX-TRD-RR                 PIC S9(03)V99.
007100*----------------------------------------------------------*
007200*    RULE VIOLATION FLAG - 'Y' OR 'N'                       *
007300*----------------------------------------------------------*
007400     05  NX-TRD-RULE-VIOL          PIC X(01).
007500*----------------------------------------------------------*
007600*    FREE-TEXT NOTES - CLOSE APPENDS ITS OWN NOTE AFTER      *
007700*    WHATEVER WAS ALREADY HERE AT OPEN                      *
007800*----------------------------------------------------------*
007900     05  NX-TRD-NOTES              PIC X(80).
008000*----------------------------------------------------------*
008100*    RESERVED FOR FUTURE EXPANSION - PADS TO 400 BYTES      *
008200*----------------------------------------------------------*
008300     05  FILLER                    PIC X(37).
008400*

000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    PGMNXTRD.
000600
000700 AUTHOR.        M. MAZZITELLI | KC03CAB.
000800 INSTALLATION.  KC03CAB DATA CENTER - MARKET RISK SECTION.
000900 DATE-WRITTEN.  1989-02-20.
001000 DATE-COMPILED. 1989-02-20.
001100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY - KC03CAB.
001200
001300******************************************************************
001400*ACTIVIDAD PERMANENTE - SECCION RIESGO DE MERCADO
001500*
001600*MANTENIMIENTO DEL LIBRO DE OPERACIONES DE PAPEL (TRADE
001700*LEDGER). CARGA EL LIBRO COMPLETO A MEMORIA, AGREGA LAS
001800*NUEVAS APERTURAS VALIDAS (SOLO MODO PAPER), APLICA LOS
001900*CIERRES SOLICITADOS (BUSCA LA OPERACION ABIERTA DEL
002000*USUARIO, CARGA PRECIO DE SALIDA, P&L, R/R Y BANDERA DE
002100*VIOLACION DE REGLAS, Y ACTUALIZA LAS ESTADISTICAS DIARIAS
002200*DEL USUARIO - GANANCIAS, PERDIDAS, RACHA DE PERDIDAS
002300*SEGUIDAS Y ARME DEL ENFRIAMIENTO DE 60 MINUTOS). AL FINAL
002400*REESCRIBE POR COMPLETO EL LIBRO Y LA TABLA DE ESTADISTICAS.
002500*
002600*NO EMITE REPORTE IMPRESO - ESO LO HACE PGMNXRPT A PARTIR
002700*DE LA TABLA DE ESTADISTICAS DIARIAS QUE AQUI SE ACTUALIZA.
002800******************************************************************
002900
003000*-----------------------------------------------------------------
003100*   H I S T O R I A L   D E   C A M B I O S
003200*-----------------------------------------------------------------
003300*1989-02-20 MNM 000000 VERSION ORIGINAL - SOLO APERTURAS.
003400*1989-07-11 MNM RQ0078 AGREGADO EL PROCESO DE CIERRES.
003500*1990-03-05 RTG RQ0129 ACTUALIZACION DE ESTADISTICAS DIARIAS
003600*                      AL CERRAR (GANADAS/PERDIDAS).
003700*1991-06-03 MNM RQ0201 ENFRIAMIENTO DE 60 MIN TRAS DOS
003800*                      PERDIDAS SEGUIDAS.
003900*1994-03-21 MNM RQ1140 NOTAS DE CIERRE SE CONCATENAN A LAS
004000*                      NOTAS YA EXISTENTES DE LA APERTURA.
004100*1996-09-12 CSA RQ1410 VALIDACION DE MODO PAPER EN APERTURA
004200*                      (SE RECHAZAN OTROS MODOS).
004300*1998-11-02 JLR Y2K002 REVISION Y2K - FECHAS YA EN AAAA-MM-DD,
004400*                      SIN CAMPOS DE 2 DIGITOS.
004500*1999-05-19 JLR RQ0402 ACCEPT FROM DATE AHORA EN FORMATO
004600*                      AAAAMMDD (4 DIGITOS DE ANIO).
004700*2000-06-14 CSA RQ1501 LA NOTA DE CIERRE YA NO TRUNCA EL
004800*                      SEPARADOR " | " CUANDO LA NOTA DE
004900*                      APERTURA OCUPA EL CAMPO COMPLETO.
005000*2003-02-27 JLR RQ1688 REESCRITURA DE LIBRO Y ESTADISTICAS
005100*                      AHORA CIERRA Y REABRE CADA ARCHIVO EN
005200*                      UN SOLO PASO (ANTES QUEDABA ABIERTO
005300*                      PARA EXTEND, GENERABA FS-LEDGER "34").
005400*2004-01-19 CSA RQ1691 LA NOTA DE CIERRE CORTABA EN EL PRIMER
005500*                      ESPACIO DE LA NOTA (STRING DELIMITED
005600*                      BY SPACE SOBRE TEXTO DE VARIAS
005700*                      PALABRAS). AHORA SE MIDE EL LARGO
005800*                      OCUPADO ANTES DE CONCATENAR.
005900*2004-06-03 MNM RQ1702 FEBRERO DE AÑO BISIESTO CONTABA 28
006000*                      DIAS EN EL ARME DEL ENFRIAMIENTO;
006100*                      AGREGADA PRUEBA DE BISIESTO COMPLETA
006200*                      (4/100/400), NO SOLO CADA 4 AÑOS.
006300******************************************************************
006400
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700******************************************************************
006800
006900******************************************************************
007000 CONFIGURATION SECTION.
007100******************************************************************
007200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM
007300              CLASS CLASE-NUMERICA IS "0" THRU "9"
007400              UPSI-0 ON STATUS IS SW-RECORRIDA-ESPECIAL
007500                  OFF STATUS IS SW-RECORRIDA-NORMAL.
007600
007700******************************************************************
007800 INPUT-OUTPUT SECTION.
007900******************************************************************
008000 FILE-CONTROL.
008100
008200     SELECT TRADE-LEDGER ASSIGN TO TRDLEDG
008300                               FILE STATUS IS FS-LEDGER.
008400
008500     SELECT TRADE-OPENS  ASSIGN TO TRDOPEN
008600                               FILE STATUS IS FS-OPENS.
008700
008800     SELECT CLOSE-REQUESTS ASSIGN TO CLSREQ
008900                               FILE STATUS IS FS-CLSREQ.
009000
009100     SELECT DAILY-STATS  ASSIGN TO DLYSTAT
009200                               FILE STATUS IS FS-DSTAT.
009300
009400 I-O-CONTROL.
009500
009600******************************************************************
009700 DATA DIVISION.
009800******************************************************************
009900
010000******************************************************************
010100 FILE SECTION.
010200******************************************************************
010300
010400 FD   TRADE-LEDGER
010500      RECORDING MODE IS F.
010600 01   REG-LEDGER                             PIC X(400).
010700
010800 FD   TRADE-OPENS
010900      RECORDING MODE IS F.
011000 01   REG-OPENS                              PIC X(400).
011100
011200 FD   CLOSE-REQUESTS
011300      RECORDING MODE IS F.
011400 01   REG-CLSREQ                             PIC X(200).
011500
011600 FD   DAILY-STATS
011700      RECORDING MODE IS F.
011800 01   REG-DSTAT                              PIC X(120).
011900
012000******************************************************************
012100 WORKING-STORAGE SECTION.
012200******************************************************************
012300
012400******************************************************************
012500*C O N S T A N T E S   Y   E T I Q U E T A S
012600******************************************************************
012700 01 CT-CONSTANTES.
012800     02 CT-PROGRAMA                PIC X(08)  VALUE 'PGMNXTRD'.
012900     02 CT-OPEN                    PIC X(08)  VALUE 'OPEN    '.
013000     02 CT-READ                    PIC X(08)  VALUE 'READ    '.
013100     02 CT-WRITE                   PIC X(08)  VALUE 'WRITE   '.
013200     02 CT-CLOSE                   PIC X(08)  VALUE 'CLOSE   '.
013300     02 CT-MODO-PAPEL              PIC X(05)  VALUE 'PAPER'.
013400     02 CT-ESTADO-ABIERTO          PIC X(06)  VALUE 'OPEN  '.
013500     02 CT-ESTADO-CERRADO          PIC X(06)  VALUE 'CLOSED'.
013600     02 CT-MIN-PERDIDAS-ENFRIAR    PIC 9(01)  COMP VALUE 2.
013700     02 CT-MIN-ENFRIAR             PIC 9(03)  COMP VALUE 60.
013800     02 FILLER                     PIC X(01)  VALUE SPACE.
013900
014000******************************************************************
014100*V A R I A B L E S   D E   F E C H A / H O R A
014200******************************************************************
014300 01 WS-VARIABLES.
014400     02 WS-PARRAFO                 PIC X(50).
014500     02 WS-FECHA-HOY.
014600        05 WS-FH-ANIO              PIC 9(04) COMP.
014700        05 WS-FH-MES               PIC 9(02) COMP.
014800        05 WS-FH-DIA               PIC 9(02) COMP.
014900     02 WS-FECHA-HOY-X          REDEFINES WS-FECHA-HOY
015000        PIC 9(08).
015100     02 WS-DIA-TEXTO            PIC X(10).
015200     02 WS-HORA-HOY.
015300        05 WS-HH-HORA              PIC 9(02) COMP.
015400        05 WS-HH-MIN               PIC 9(02) COMP.
015500        05 WS-HH-SEG               PIC 9(02) COMP.
015600        05 WS-HH-CENT              PIC 9(02) COMP.
015700     02 WS-AHORA-TS             PIC X(19).
015800     02 FILLER                  PIC X(01) VALUE SPACE.
015900
016000******************************************************************
016100*A R E A   D E   S U M A   D E   H O R A  ( E N F R I A R )
016200******************************************************************
016300*CALCULA LA HORA DE FIN DE ENFRIAMIENTO = AHORA + 60 MIN,
016400*CON ACARREO DE HORA Y, SI CORRESPONDE, DE DIA (TABLA DE
016500*DIAS POR MES, CON AJUSTE DE FEBRERO EN AÑO BISIESTO POR
016600*2660-AJUSTAR-BISIESTO, NO SOLO CADA 4 AÑOS).
016700 01 WS-AREA-ENFRIAR.
016800     02 WS-ENF-FECHA.
016900        05 WS-ENF-ANIO             PIC 9(04) COMP.
017000        05 WS-ENF-MES              PIC 9(02) COMP.
017100        05 WS-ENF-DIA              PIC 9(02) COMP.
017200     02 WS-ENF-FECHA-X          REDEFINES WS-ENF-FECHA
017300        PIC 9(08).
017400     02 WS-ENF-HORA                PIC 9(02) COMP.
017500     02 WS-ENF-MIN                 PIC 9(02) COMP.
017600     02 WS-ENF-DIAS-EN-MES         PIC 9(02) COMP.
017700     02 WS-ENF-TS                  PIC X(19).
017800     02 FILLER                     PIC X(01) VALUE SPACE.
017900
018000 01 WS-TABLA-DIAS-MES-CARGA.
018100     02 FILLER PIC X(24) VALUE '312831303130313130313031'.
018200 01 WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-CARGA.
018300     02 T-DIAS-MES OCCURS 12 TIMES
018400                    PIC 9(02).
018500
018600******************************************************************
018700*A R E A   D E   C A L C U L O   D E   B I S I E S T O
018800******************************************************************
018900*PRUEBA COMPLETA DE AÑO BISIESTO (DIVISIBLE POR 4, NO POR
019000*100 SALVO QUE TAMBIEN SEA DIVISIBLE POR 400) PARA CORREGIR
019100*FEBRERO A 29 DIAS EN 2660-AJUSTAR-BISIESTO.
019200 01 WS-AREA-BISIESTO.
019300     02 WS-BIS-COCIENTE            PIC 9(04) COMP.
019400     02 WS-BIS-RESTO               PIC 9(04) COMP.
019500     02 FILLER                     PIC X(01) VALUE SPACE.
019600
019700******************************************************************
019800*A R E A   D E   M E D I C I O N   D E   N O T A S
019900******************************************************************
020000*LAS NOTAS SON CAMPOS DE 80 BYTES RELLENOS CON BLANCOS. SE
020100*MIDE EL LARGO OCUPADO DE CADA UNO ANTES DE CONCATENAR PARA
020200*NO CORTAR EL TEXTO EN EL PRIMER ESPACIO EMBEBIDO (RQ1691).
020300 01 WS-AREA-NOTAS.
020400     02 WS-IX-NOTA                 PIC 9(03) COMP.
020500     02 WS-LARGO-NOTA-LED          PIC 9(03) COMP.
020600     02 WS-LARGO-NOTA-CLQ          PIC 9(03) COMP.
020700     02 FILLER                     PIC X(01) VALUE SPACE.
020800
020900******************************************************************
021000*A U X I L I A R E S   P A R A   E R R O R E S
021100******************************************************************
021200 01 AUXILIARES.
021300     02 W-N-ERROR                  PIC 9(02) VALUE ZEROS.
021400     02 AUX-ERR-TIPO               PIC 9(02) VALUE ZEROS.
021500     02 AUX-ERR-ACCION             PIC X(10) VALUE SPACES.
021600     02 AUX-ERR-NOMBRE             PIC X(18) VALUE SPACES.
021700     02 AUX-ERR-STATUS             PIC X(04) VALUE SPACES.
021800     02 AUX-ERR-MENSAJE            PIC X(50) VALUE SPACES.
021900     02 AUX-ERR-RUTINA             PIC X(10) VALUE SPACES.
022000     02 FILLER                     PIC X(01) VALUE SPACE.
022100
022200******************************************************************
022300*A R E A   D E   C O N T A D O R E S
022400******************************************************************
022500 01 CNT-CONTADORES.
022600     02 CNT-APERTURAS-LEIDAS       PIC 9(05) COMP VALUE ZERO.
022700     02 CNT-APERTURAS-AGREGADAS    PIC 9(05) COMP VALUE ZERO.
022800     02 CNT-APERTURAS-RECHAZADAS   PIC 9(05) COMP VALUE ZERO.
022900     02 CNT-CIERRES-LEIDOS         PIC 9(05) COMP VALUE ZERO.
023000     02 CNT-CIERRES-APLICADOS      PIC 9(05) COMP VALUE ZERO.
023100     02 CNT-CIERRES-RECHAZADOS     PIC 9(05) COMP VALUE ZERO.
023200     02 FILLER                     PIC X(01) VALUE SPACE.
023300
023400******************************************************************
023500*T A B L A   D E L   L I B R O   D E   O P E R A C I O N E S
023600******************************************************************
023700*TODO EL LIBRO SE CARGA A MEMORIA UNA VEZ (NO HAY ARCHIVOS
023800*INDEXADOS EN ESTA VENTANA DE PROCESO); LAS APERTURAS SE
023900*AGREGAN AL FINAL DE LA TABLA Y LOS CIERRES ACTUALIZAN LA
024000*FILA YA EXISTENTE ENCONTRADA POR RECORRIDO SECUENCIAL.
024100 01 WS-TABLA-LEDGER.
024200     02 WS-CANT-LEDGER             PIC 9(05) COMP VALUE ZERO.
024300     02 T-LED-ROW OCCURS 2000 TIMES
024400                    INDEXED BY T-IX-LED.
024500        05 T-LED-TRADE-ID          PIC X(36).
024600        05 T-LED-USER-ID           PIC X(36).
024700        05 T-LED-SYMBOL            PIC X(32).
024800        05 T-LED-STRATEGY          PIC X(64).
024900        05 T-LED-MODE              PIC X(05).
025000        05 T-LED-STATUS            PIC X(06).
025100        05 T-LED-OPENED-TS         PIC X(19).
025200        05 T-LED-CLOSED-TS         PIC X(19).
025300        05 T-LED-ENTRY-PRICE       PIC S9(09)V9(04) COMP-3.
025400        05 T-LED-EXIT-PRICE        PIC S9(09)V9(04) COMP-3.
025500        05 T-LED-QTY               PIC S9(09)V9(04) COMP-3.
025600        05 T-LED-RISK-PCT          PIC S9(03)V99 COMP-3.
025700        05 T-LED-STOP-PCT          PIC S9(03)V99 COMP-3.
025800        05 T-LED-PNL               PIC S9(09)V99 COMP-3.
025900        05 T-LED-RR                PIC S9(03)V99 COMP-3.
026000        05 T-LED-RULE-VIOL         PIC X(01).
026100        05 T-LED-NOTES             PIC X(80).
026200        05 FILLER                  PIC X(01).
026300
026400******************************************************************
026500*T A B L A   D E   E S T A D I S T I C A S   D I A R I A S
026600******************************************************************
026700 01 WS-TABLA-DSTAT.
026800     02 WS-CANT-DSTAT              PIC 9(04) COMP VALUE ZERO.
026900     02 T-DST-ROW OCCURS 500 TIMES
027000                  INDEXED BY T-IX-DST.
027100        05 T-DST-USUARIO           PIC X(36).
027200        05 T-DST-DIA               PIC X(10).
027300        05 T-DST-OPERACIONES       PIC 9(04) COMP.
027400        05 T-DST-GANADAS           PIC 9(04) COMP.
027500        05 T-DST-PERDIDAS          PIC 9(04) COMP.
027600        05 T-DST-PNL-REALIZADO     PIC S9(09)V99 COMP-3.
027700        05 T-DST-PERDIDAS-SEGUIDAS PIC 9(04) COMP.
027800        05 T-DST-ENFRIAR-HASTA     PIC X(19).
027900        05 FILLER                  PIC X(01).
028000
028100******************************************************************
028200*C L A V E S   D E   B U S Q U E D A
028300******************************************************************
028400 01 WS-CLAVE-CIERRE.
028500     02 WS-CC-USUARIO              PIC X(36) VALUE SPACES.
028600     02 WS-CC-TRADE-ID             PIC X(36) VALUE SPACES.
028700     02 WS-HALLADO-LED             PIC X(01) VALUE 'N'.
028800          88 SE-HALLO-LEDGER         VALUE 'S'.
028900          88 NO-SE-HALLO-LEDGER      VALUE 'N'.
029000     02 WS-FILA-LED                PIC 9(05) COMP VALUE ZERO.
029100     02 FILLER                     PIC X(01) VALUE SPACE.
029200
029300 01 WS-CLAVE-HOY.
029400     02 WS-CH-USUARIO              PIC X(36) VALUE SPACES.
029500     02 WS-CH-DIA                  PIC X(10) VALUE SPACES.
029600     02 WS-HALLADO-DST             PIC X(01) VALUE 'N'.
029700          88 SE-HALLO-DSTAT          VALUE 'S'.
029800          88 NO-SE-HALLO-DSTAT       VALUE 'N'.
029900     02 WS-FILA-DST                PIC 9(04) COMP VALUE ZERO.
030000     02 FILLER                     PIC X(01) VALUE SPACE.
030100
030200******************************************************************
030300*A R E A   D E   T R A B A J O   D E   A P E R T U R A
030400******************************************************************
030500 01 WS-EDICION.
030600     02 WS-EDIT-CONT1              PIC ZZZZ9.
030700     02 WS-EDIT-CONT2              PIC ZZZZ9.
030800     02 FILLER                     PIC X(01) VALUE SPACE.
030900
031000******************************************************************
031100*A R E A   D E   F I L E - S T A T U S
031200******************************************************************
031300 01 FS-FILE-STATUS.
031400     02 FS-LEDGER                  PIC X(02).
031500          88 FS-LEDGER-OK            VALUE '00'.
031600          88 FS-LEDGER-EOF           VALUE '10'.
031700     02 FS-OPENS                   PIC X(02).
031800          88 FS-OPENS-OK             VALUE '00'.
031900          88 FS-OPENS-EOF            VALUE '10'.
032000     02 FS-CLSREQ                  PIC X(02).
032100          88 FS-CLSREQ-OK            VALUE '00'.
032200          88 FS-CLSREQ-EOF           VALUE '10'.
032300     02 FS-DSTAT                   PIC X(02).
032400          88 FS-DSTAT-OK             VALUE '00'.
032500          88 FS-DSTAT-EOF            VALUE '10'.
032600     02 FILLER                     PIC X(01) VALUE SPACE.
032700
032800******************************************************************
032900*A R E A   D E   C O P Y S
033000******************************************************************
033100     COPY NXTRADE.
033200
033300     COPY NXCLSREQ.
033400
033500     COPY NXDSTAT.
033600
033700******************************************************************
033800 PROCEDURE DIVISION.
033900******************************************************************
034000
034100******************************************************************
034200*1 0 0 0 - I N I C I O
034300******************************************************************
034400 1000-INICIO.
034500
034600     MOVE '1000-INICIO'              TO WS-PARRAFO.
034700
034800     PERFORM 1100-ABRIR-ARCHIVOS THRU 1100-F-ABRIR-ARCHIVOS.
034900     ACCEPT WS-FECHA-HOY-X FROM DATE YYYYMMDD.
035000     ACCEPT WS-HORA-HOY FROM TIME.
035100     STRING WS-FH-ANIO '-' WS-FH-MES '-' WS-FH-DIA
035200        DELIMITED BY SIZE INTO WS-DIA-TEXTO.
035300     STRING WS-DIA-TEXTO ' ' WS-HH-HORA ':' WS-HH-MIN
035400        ':' WS-HH-SEG
035500        DELIMITED BY SIZE INTO WS-AHORA-TS.
035600     PERFORM 1200-CARGAR-LEDGER THRU 1200-F-CARGAR-LEDGER.
035700     PERFORM 1250-CARGAR-STATS THRU 1250-F-CARGAR-STATS.
035800     PERFORM 1600-LEER-APERTURA THRU 1600-F-LEER-APERTURA
035900        UNTIL FS-OPENS-EOF.
036000     PERFORM 1800-LEER-CIERRE THRU 1800-F-LEER-CIERRE
036100        UNTIL FS-CLSREQ-EOF.
036200     PERFORM 3200-GRABAR-LEDGER THRU 3200-F-GRABAR-LEDGER.
036300     PERFORM 3250-GRABAR-STATS THRU 3250-F-GRABAR-STATS.
036400     PERFORM 3900-CERRAR-ARCHIVOS THRU 3900-F-CERRAR-ARCHIVOS.
036500     GOBACK.
036600
036700 1000-F-INICIO.
036800     EXIT.
036900
037000******************************************************************
037100*1 1 0 0 - A B R I R   A R C H I V O S
037200******************************************************************
037300 1100-ABRIR-ARCHIVOS.
037400
037500     MOVE '1100-ABRIR-ARCHIVOS'      TO WS-PARRAFO.
037600
037700     OPEN I-O TRADE-LEDGER.
037800     IF NOT FS-LEDGER-OK
037900         MOVE CT-OPEN TO AUX-ERR-ACCION
038000         MOVE 'TRADE-LEDGER' TO AUX-ERR-NOMBRE
038100         MOVE FS-LEDGER TO AUX-ERR-STATUS
038200         PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
038300     END-IF.
038400     OPEN INPUT TRADE-OPENS.
038500     IF NOT FS-OPENS-OK
038600         MOVE CT-OPEN TO AUX-ERR-ACCION
038700         MOVE 'TRADE-OPENS' TO AUX-ERR-NOMBRE
038800         MOVE FS-OPENS TO AUX-ERR-STATUS
038900         PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
039000     END-IF.
039100     OPEN INPUT CLOSE-REQUESTS.
039200     IF NOT FS-CLSREQ-OK
039300         MOVE CT-OPEN TO AUX-ERR-ACCION
039400         MOVE 'CLOSE-REQUESTS' TO AUX-ERR-NOMBRE
039500         MOVE FS-CLSREQ TO AUX-ERR-STATUS
039600         PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
039700     END-IF.
039800     OPEN I-O DAILY-STATS.
039900     IF NOT FS-DSTAT-OK
040000         MOVE CT-OPEN TO AUX-ERR-ACCION
040100         MOVE 'DAILY-STATS' TO AUX-ERR-NOMBRE
040200         MOVE FS-DSTAT TO AUX-ERR-STATUS
040300         PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
040400     END-IF.
040500 1100-F-ABRIR-ARCHIVOS.
040600     EXIT.
040700
040800******************************************************************
040900*1 2 0 0 - C A R G A R   L I B R O   A   M E M O R I A
041000******************************************************************
041100 1200-CARGAR-LEDGER.
041200
041300     MOVE '1200-CARGAR-LEDGER'       TO WS-PARRAFO.
041400
041500     READ TRADE-LEDGER INTO NX-TRADE-RECORD.
041600     PERFORM 1210-ACUMULAR-LEDGER THRU 1210-F-ACUMULAR-LEDGER
041700        UNTIL FS-LEDGER-EOF.
041800     CLOSE TRADE-LEDGER.
041900     OPEN I-O TRADE-LEDGER.
042000 1200-F-CARGAR-LEDGER.
042100     EXIT.
042200
042300 1210-ACUMULAR-LEDGER.
042400     ADD 1 TO WS-CANT-LEDGER.
042500     SET T-IX-LED TO WS-CANT-LEDGER.
042600     MOVE NX-TRD-TRADE-ID   TO T-LED-TRADE-ID (T-IX-LED).
042700     MOVE NX-TRD-USER-ID    TO T-LED-USER-ID (T-IX-LED).
042800     MOVE NX-TRD-SYMBOL     TO T-LED-SYMBOL (T-IX-LED).
042900     MOVE NX-TRD-STRATEGY   TO T-LED-STRATEGY (T-IX-LED).
043000     MOVE NX-TRD-MODE       TO T-LED-MODE (T-IX-LED).
043100     MOVE NX-TRD-STATUS     TO T-LED-STATUS (T-IX-LED).
043200     MOVE NX-TRD-OPENED-TS  TO T-LED-OPENED-TS (T-IX-LED).
043300     MOVE NX-TRD-CLOSED-TS  TO T-LED-CLOSED-TS (T-IX-LED).
043400     MOVE NX-TRD-ENTRY-PRICE
043500        TO T-LED-ENTRY-PRICE (T-IX-LED).
043600     MOVE NX-TRD-EXIT-PRICE
043700        TO T-LED-EXIT-PRICE (T-IX-LED).
043800     MOVE NX-TRD-QTY        TO T-LED-QTY (T-IX-LED).
043900     MOVE NX-TRD-RISK-PCT   TO T-LED-RISK-PCT (T-IX-LED).
044000     MOVE NX-TRD-STOP-PCT   TO T-LED-STOP-PCT (T-IX-LED).
044100     MOVE NX-TRD-PNL        TO T-LED-PNL (T-IX-LED).
044200     MOVE NX-TRD-RR         TO T-LED-RR (T-IX-LED).
044300     MOVE NX-TRD-RULE-VIOL  TO T-LED-RULE-VIOL (T-IX-LED).
044400     MOVE NX-TRD-NOTES      TO T-LED-NOTES (T-IX-LED).
044500     READ TRADE-LEDGER INTO NX-TRADE-RECORD.
044600 1210-F-ACUMULAR-LEDGER.
044700     EXIT.
044800
044900******************************************************************
045000*1 2 5 0 - C A R G A R   E S T A D I S T I C A S
045100******************************************************************
045200 1250-CARGAR-STATS.
045300
045400     MOVE '1250-CARGAR-STATS'        TO WS-PARRAFO.
045500
045600     READ DAILY-STATS INTO NX-DSTAT-RECORD.
045700     PERFORM 1260-ACUMULAR-STATS THRU 1260-F-ACUMULAR-STATS
045800        UNTIL FS-DSTAT-EOF.
045900     CLOSE DAILY-STATS.
046000     OPEN I-O DAILY-STATS.
046100 1250-F-CARGAR-STATS.
046200     EXIT.
046300
046400 1260-ACUMULAR-STATS.
046500     ADD 1 TO WS-CANT-DSTAT.
046600     SET T-IX-DST TO WS-CANT-DSTAT.
046700     MOVE NX-DST-USER-ID    TO T-DST-USUARIO (T-IX-DST).
046800     MOVE NX-DST-DAY        TO T-DST-DIA (T-IX-DST).
046900     MOVE NX-DST-TRADES     TO T-DST-OPERACIONES (T-IX-DST).
047000     MOVE NX-DST-WINS       TO T-DST-GANADAS (T-IX-DST).
047100     MOVE NX-DST-LOSSES     TO T-DST-PERDIDAS (T-IX-DST).
047200     MOVE NX-DST-REALIZED-PNL
047300        TO T-DST-PNL-REALIZADO (T-IX-DST).
047400     MOVE NX-DST-CONSEC-LOSSES
047500        TO T-DST-PERDIDAS-SEGUIDAS (T-IX-DST).
047600     MOVE NX-DST-COOLDOWN-TS
047700        TO T-DST-ENFRIAR-HASTA (T-IX-DST).
047800     READ DAILY-STATS INTO NX-DSTAT-RECORD.
047900 1260-F-ACUMULAR-STATS.
048000     EXIT.
048100
048200******************************************************************
048300*1 6 0 0 - L E E R   A P E R T U R A S
048400******************************************************************
048500 1600-LEER-APERTURA.
048600
048700     MOVE '1600-LEER-APERTURA'       TO WS-PARRAFO.
048800
048900     READ TRADE-OPENS INTO NX-TRADE-RECORD
049000        AT END
049100            CONTINUE
049200        NOT AT END
049300            ADD 1 TO CNT-APERTURAS-LEIDAS
049400            PERFORM 2200-VALIDAR-APERTURA
049500               THRU 2200-F-VALIDAR-APERTURA
049600     END-READ.
049700 1600-F-LEER-APERTURA.
049800     EXIT.
049900
050000******************************************************************
050100*1 8 0 0 - L E E R   C I E R R E S
050200******************************************************************
050300 1800-LEER-CIERRE.
050400
050500     MOVE '1800-LEER-CIERRE'         TO WS-PARRAFO.
050600
050700     READ CLOSE-REQUESTS INTO NX-CLSREQ-RECORD
050800        AT END
050900            CONTINUE
051000        NOT AT END
051100            ADD 1 TO CNT-CIERRES-LEIDOS
051200            PERFORM 2400-BUSCAR-OPERACION
051300               THRU 2400-F-BUSCAR-OPERACION
051400     END-READ.
051500 1800-F-LEER-CIERRE.
051600     EXIT.
051700
051800******************************************************************
051900*2 2 0 0 - V A L I D A R   A P E R T U R A
052000******************************************************************
052100*REGLA DE NEGOCIO: SOLO SE ACEPTAN APERTURAS CON MODO
052200*'PAPER'. CUALQUIER OTRO MODO SE RECHAZA SIN AGREGAR FILA
052300*AL LIBRO (RQ1410, 1996-09-12).
052400 2200-VALIDAR-APERTURA.
052500     IF NX-TRD-MODE = CT-MODO-PAPEL
052600         PERFORM 2250-AGREGAR-APERTURA
052700            THRU 2250-F-AGREGAR-APERTURA
052800     ELSE
052900         ADD 1 TO CNT-APERTURAS-RECHAZADAS
053000     END-IF.
053100 2200-F-VALIDAR-APERTURA.
053200     EXIT.
053300
053400******************************************************************
053500*2 2 5 0 - A G R E G A R   A P E R T U R A
053600******************************************************************
053700 2250-AGREGAR-APERTURA.
053800     ADD 1 TO WS-CANT-LEDGER.
053900     SET T-IX-LED TO WS-CANT-LEDGER.
054000     MOVE NX-TRD-TRADE-ID   TO T-LED-TRADE-ID (T-IX-LED).
054100     MOVE NX-TRD-USER-ID    TO T-LED-USER-ID (T-IX-LED).
054200     MOVE NX-TRD-SYMBOL     TO T-LED-SYMBOL (T-IX-LED).
054300     MOVE NX-TRD-STRATEGY   TO T-LED-STRATEGY (T-IX-LED).
054400     MOVE NX-TRD-MODE       TO T-LED-MODE (T-IX-LED).
054500     MOVE CT-ESTADO-ABIERTO TO T-LED-STATUS (T-IX-LED).
054600     MOVE WS-AHORA-TS       TO T-LED-OPENED-TS (T-IX-LED).
054700     MOVE SPACES            TO T-LED-CLOSED-TS (T-IX-LED).
054800     MOVE NX-TRD-ENTRY-PRICE
054900        TO T-LED-ENTRY-PRICE (T-IX-LED).
055000     MOVE ZERO              TO T-LED-EXIT-PRICE (T-IX-LED).
055100     MOVE NX-TRD-QTY        TO T-LED-QTY (T-IX-LED).
055200     MOVE NX-TRD-RISK-PCT   TO T-LED-RISK-PCT (T-IX-LED).
055300     MOVE NX-TRD-STOP-PCT   TO T-LED-STOP-PCT (T-IX-LED).
055400     MOVE ZERO              TO T-LED-PNL (T-IX-LED).
055500     MOVE ZERO              TO T-LED-RR (T-IX-LED).
055600     MOVE 'N'               TO T-LED-RULE-VIOL (T-IX-LED).
055700     MOVE NX-TRD-NOTES      TO T-LED-NOTES (T-IX-LED).
055800     ADD 1 TO CNT-APERTURAS-AGREGADAS.
055900 2250-F-AGREGAR-APERTURA.
056000     EXIT.
056100
056200******************************************************************
056300*2 4 0 0 - B U S C A R   O P E R A C I O N
056400******************************************************************
056500*RECORRIDO SECUENCIAL DEL LIBRO EN MEMORIA BUSCANDO LA FILA
056600*ABIERTA DEL USUARIO CON EL TRADE-ID PEDIDO. SI NO SE HALLA
056700*O LA OPERACION NO ESTA ABIERTA, SE RECHAZA EL CIERRE.
056800 2400-BUSCAR-OPERACION.
056900     MOVE NX-CLQ-USER-ID  TO WS-CC-USUARIO.
057000     MOVE NX-CLQ-TRADE-ID TO WS-CC-TRADE-ID.
057100     MOVE 'N' TO WS-HALLADO-LED.
057200     MOVE ZERO TO WS-FILA-LED.
057300     PERFORM 2410-PROBAR-FILA-LED
057400        VARYING T-IX-LED FROM 1 BY 1
057500        UNTIL T-IX-LED > WS-CANT-LEDGER
057600           OR SE-HALLO-LEDGER.
057700     IF SE-HALLO-LEDGER
057800         SET T-IX-LED TO WS-FILA-LED
057900         PERFORM 2450-APLICAR-CIERRE THRU 2450-F-APLICAR-CIERRE
058000     ELSE
058100         ADD 1 TO CNT-CIERRES-RECHAZADOS
058200     END-IF.
058300 2400-F-BUSCAR-OPERACION.
058400     EXIT.
058500
058600 2410-PROBAR-FILA-LED.
058700     IF T-LED-USER-ID (T-IX-LED) = WS-CC-USUARIO
058800        AND T-LED-TRADE-ID (T-IX-LED) = WS-CC-TRADE-ID
058900        AND T-LED-STATUS (T-IX-LED) = CT-ESTADO-ABIERTO
059000         MOVE 'S' TO WS-HALLADO-LED
059100         SET WS-FILA-LED TO T-IX-LED
059200     END-IF.
059300 2410-F-PROBAR-FILA-LED.
059400     EXIT.
059500
059600******************************************************************
059700*2 4 5 0 - A P L I C A R   C I E R R E
059800******************************************************************
059900*LAS NOTAS DEL CIERRE SE CONCATENAN A CONTINUACION DE LAS
060000*NOTAS QUE YA TRAIA LA APERTURA (RQ1140, 1994-03-21). SE
060100*MIDE EL LARGO OCUPADO DE CADA NOTA ANTES DE CONCATENAR -
060200*STRING DELIMITED BY SPACE CORTABA EN EL PRIMER ESPACIO DE
060300*UNA NOTA DE VARIAS PALABRAS (RQ1691, 2004-01-19).
060400 2450-APLICAR-CIERRE.
060500     MOVE NX-CLQ-EXIT-PRICE
060600        TO T-LED-EXIT-PRICE (T-IX-LED).
060700     MOVE WS-AHORA-TS       TO T-LED-CLOSED-TS (T-IX-LED).
060800     MOVE CT-ESTADO-CERRADO TO T-LED-STATUS (T-IX-LED).
060900     MOVE NX-CLQ-PNL        TO T-LED-PNL (T-IX-LED).
061000     MOVE NX-CLQ-RR         TO T-LED-RR (T-IX-LED).
061100     MOVE NX-CLQ-RULE-VIOL  TO T-LED-RULE-VIOL (T-IX-LED).
061200     PERFORM 2455-MEDIR-NOTA-LED THRU 2455-F-MEDIR-NOTA-LED.
061300     PERFORM 2460-MEDIR-NOTA-CLQ THRU 2460-F-MEDIR-NOTA-CLQ.
061400     IF WS-LARGO-NOTA-LED = ZERO
061500         STRING NX-CLQ-NOTES (1:WS-LARGO-NOTA-CLQ)
061600            DELIMITED BY SIZE
061700            INTO T-LED-NOTES (T-IX-LED)
061800     ELSE
061900         IF WS-LARGO-NOTA-CLQ = ZERO
062000            STRING T-LED-NOTES (T-IX-LED) (1:WS-LARGO-NOTA-LED)
062100               DELIMITED BY SIZE
062200               INTO T-LED-NOTES (T-IX-LED)
062300         ELSE
062400            STRING T-LED-NOTES (T-IX-LED) (1:WS-LARGO-NOTA-LED)
062500               DELIMITED BY SIZE
062600               ' | ' DELIMITED BY SIZE
062700               NX-CLQ-NOTES (1:WS-LARGO-NOTA-CLQ)
062800               DELIMITED BY SIZE
062900               INTO T-LED-NOTES (T-IX-LED)
063000         END-IF
063100     END-IF.
063200     ADD 1 TO CNT-CIERRES-APLICADOS.
063300     PERFORM 2600-ACTUALIZAR-CONDUCTA
063400        THRU 2600-F-ACTUALIZAR-CONDUCTA.
063500 2450-F-APLICAR-CIERRE.
063600     EXIT.
063700
063800******************************************************************
063900*2 4 5 5 - M E D I R   L A R G O   D E   N O T A S
064000******************************************************************
064100*BUSCA DE ATRAS PARA ADELANTE LA ULTIMA POSICION OCUPADA
064200*(NO BLANCO) DE CADA CAMPO DE NOTAS DE 80 BYTES. SI EL
064300*CAMPO ESTA TODO EN BLANCO EL LARGO QUEDA EN CERO.
064400 2455-MEDIR-NOTA-LED.
064500     MOVE ZERO TO WS-LARGO-NOTA-LED.
064600     PERFORM 2456-PROBAR-POS-LED
064700        VARYING WS-IX-NOTA FROM 80 BY -1
064800        UNTIL WS-IX-NOTA = ZERO
064900           OR WS-LARGO-NOTA-LED NOT = ZERO.
065000 2455-F-MEDIR-NOTA-LED.
065100     EXIT.
065200
065300 2456-PROBAR-POS-LED.
065400     IF T-LED-NOTES (T-IX-LED) (WS-IX-NOTA:1) NOT = SPACE
065500         MOVE WS-IX-NOTA TO WS-LARGO-NOTA-LED
065600     END-IF.
065700 2456-F-PROBAR-POS-LED.
065800     EXIT.
065900
066000 2460-MEDIR-NOTA-CLQ.
066100     MOVE ZERO TO WS-LARGO-NOTA-CLQ.
066200     PERFORM 2461-PROBAR-POS-CLQ
066300        VARYING WS-IX-NOTA FROM 80 BY -1
066400        UNTIL WS-IX-NOTA = ZERO
066500           OR WS-LARGO-NOTA-CLQ NOT = ZERO.
066600 2460-F-MEDIR-NOTA-CLQ.
066700     EXIT.
066800
066900 2461-PROBAR-POS-CLQ.
067000     IF NX-CLQ-NOTES (WS-IX-NOTA:1) NOT = SPACE
067100         MOVE WS-IX-NOTA TO WS-LARGO-NOTA-CLQ
067200     END-IF.
067300 2461-F-PROBAR-POS-CLQ.
067400     EXIT.
067500
067600******************************************************************
067700*2 6 0 0 - A C T U A L I Z A R   C O N D U C T A
067800******************************************************************
067900*REGLA DE NEGOCIO: GANADA RESETEA LA RACHA DE PERDIDAS;
068000*PERDIDA SUMA UNA PERDIDA SEGUIDA MAS, Y AL LLEGAR A DOS
068100*SEGUIDAS SE ARMA UN ENFRIAMIENTO DE 60 MINUTOS (RQ0201,
068200*1991-06-03). EL DIA SE TOMA DE LA FECHA DE HOY.
068300 2600-ACTUALIZAR-CONDUCTA.
068400     MOVE NX-CLQ-USER-ID TO WS-CH-USUARIO.
068500     MOVE WS-DIA-TEXTO   TO WS-CH-DIA.
068600     MOVE 'N' TO WS-HALLADO-DST.
068700     MOVE ZERO TO WS-FILA-DST.
068800     PERFORM 2610-PROBAR-FILA-DST
068900        VARYING T-IX-DST FROM 1 BY 1
069000        UNTIL T-IX-DST > WS-CANT-DSTAT
069100           OR SE-HALLO-DSTAT.
069200     IF NO-SE-HALLO-DSTAT
069300         ADD 1 TO WS-CANT-DSTAT
069400         SET T-IX-DST TO WS-CANT-DSTAT
069500         MOVE WS-CH-USUARIO TO T-DST-USUARIO (T-IX-DST)
069600         MOVE WS-CH-DIA     TO T-DST-DIA (T-IX-DST)
069700         MOVE ZERO TO T-DST-OPERACIONES (T-IX-DST)
069800            T-DST-GANADAS (T-IX-DST)
069900            T-DST-PERDIDAS (T-IX-DST)
070000            T-DST-PNL-REALIZADO (T-IX-DST)
070100            T-DST-PERDIDAS-SEGUIDAS (T-IX-DST)
070200         MOVE SPACES TO T-DST-ENFRIAR-HASTA (T-IX-DST)
070300         SET WS-FILA-DST TO T-IX-DST
070400     ELSE
070500         SET T-IX-DST TO WS-FILA-DST
070600     END-IF.
070700     SET T-IX-DST TO WS-FILA-DST.
070800     ADD 1 TO T-DST-OPERACIONES (T-IX-DST).
070900     ADD NX-CLQ-PNL TO T-DST-PNL-REALIZADO (T-IX-DST).
071000     IF NX-CLQ-PNL > 0
071100         ADD 1 TO T-DST-GANADAS (T-IX-DST)
071200         MOVE ZERO TO T-DST-PERDIDAS-SEGUIDAS (T-IX-DST)
071300     ELSE
071400         ADD 1 TO T-DST-PERDIDAS (T-IX-DST)
071500         ADD 1 TO T-DST-PERDIDAS-SEGUIDAS (T-IX-DST)
071600         IF T-DST-PERDIDAS-SEGUIDAS (T-IX-DST) >=
071700            CT-MIN-PERDIDAS-ENFRIAR
071800            PERFORM 2650-ARMAR-ENFRIAMIENTO
071900            THRU 2650-F-ARMAR-ENFRIAMIENTO
072000         END-IF
072100     END-IF.
072200 2600-F-ACTUALIZAR-CONDUCTA.
072300     EXIT.
072400
072500 2610-PROBAR-FILA-DST.
072600     IF T-DST-USUARIO (T-IX-DST) = WS-CH-USUARIO
072700        AND T-DST-DIA (T-IX-DST) = WS-CH-DIA
072800         MOVE 'S' TO WS-HALLADO-DST
072900         SET WS-FILA-DST TO T-IX-DST
073000     END-IF.
073100 2610-F-PROBAR-FILA-DST.
073200     EXIT.
073300
073400******************************************************************
073500*2 6 5 0 - A R M A R   E N F R I A M I E N T O
073600******************************************************************
073700*ENFRIAR-HASTA = AHORA + 60 MINUTOS, CON ACARREO MANUAL DE
073800*HORA Y DE DIA (NO HAY FUNCION INTRINSECA DISPONIBLE EN
073900*ESTE COMPILADOR PARA SUMAR FECHA/HORA).
074000 2650-ARMAR-ENFRIAMIENTO.
074100     MOVE WS-FH-ANIO TO WS-ENF-ANIO.
074200     MOVE WS-FH-MES  TO WS-ENF-MES.
074300     MOVE WS-FH-DIA  TO WS-ENF-DIA.
074400     COMPUTE WS-ENF-MIN = WS-HH-MIN + CT-MIN-ENFRIAR.
074500     MOVE WS-HH-HORA TO WS-ENF-HORA.
074600     IF WS-ENF-MIN >= 60
074700         SUBTRACT 60 FROM WS-ENF-MIN
074800         ADD 1 TO WS-ENF-HORA
074900     END-IF.
075000     IF WS-ENF-HORA >= 24
075100         SUBTRACT 24 FROM WS-ENF-HORA
075200         ADD 1 TO WS-ENF-DIA
075300     END-IF.
075400     MOVE T-DIAS-MES (WS-ENF-MES) TO WS-ENF-DIAS-EN-MES.
075500     IF WS-ENF-MES = 2
075600         PERFORM 2660-AJUSTAR-BISIESTO
075700         THRU 2660-F-AJUSTAR-BISIESTO
075800     END-IF.
075900     IF WS-ENF-DIA > WS-ENF-DIAS-EN-MES
076000         MOVE 1 TO WS-ENF-DIA
076100         ADD 1 TO WS-ENF-MES
076200         IF WS-ENF-MES > 12
076300            MOVE 1 TO WS-ENF-MES
076400            ADD 1 TO WS-ENF-ANIO
076500         END-IF
076600     END-IF.
076700     STRING WS-ENF-ANIO '-' WS-ENF-MES '-' WS-ENF-DIA
076800        ' ' WS-ENF-HORA ':' WS-ENF-MIN ':00'
076900        DELIMITED BY SIZE INTO WS-ENF-TS.
077000     MOVE WS-ENF-TS TO T-DST-ENFRIAR-HASTA (T-IX-DST).
077100 2650-F-ARMAR-ENFRIAMIENTO.
077200     EXIT.
077300
077400******************************************************************
077500*2 6 6 0 - A J U S T A R   B I S I E S T O
077600******************************************************************
077700*FEBRERO TIENE 29 DIAS CUANDO EL ANIO ES DIVISIBLE POR 4 Y
077800*(NO ES DIVISIBLE POR 100 O SI LO ES TAMBIEN LO ES POR
077900*400). SIN FUNCION INTRINSECA, SE PRUEBA CON DIVIDE...
078000*REMAINDER ENCADENADOS (RQ1702, 2004-06-03).
078100 2660-AJUSTAR-BISIESTO.
078200     DIVIDE WS-ENF-ANIO BY 4
078300        GIVING WS-BIS-COCIENTE REMAINDER WS-BIS-RESTO.
078400     IF WS-BIS-RESTO = ZERO
078500         DIVIDE WS-ENF-ANIO BY 100
078600            GIVING WS-BIS-COCIENTE REMAINDER WS-BIS-RESTO
078700         IF WS-BIS-RESTO NOT = ZERO
078800            MOVE 29 TO WS-ENF-DIAS-EN-MES
078900         ELSE
079000            DIVIDE WS-ENF-ANIO BY 400
079100               GIVING WS-BIS-COCIENTE REMAINDER WS-BIS-RESTO
079200            IF WS-BIS-RESTO = ZERO
079300               MOVE 29 TO WS-ENF-DIAS-EN-MES
079400            END-IF
079500         END-IF
079600     END-IF.
079700 2660-F-AJUSTAR-BISIESTO.
079800     EXIT.
079900
080000******************************************************************
080100*3 2 0 0 - G R A B A R   L I B R O
080200******************************************************************
080300 3200-GRABAR-LEDGER.
080400
080500     MOVE '3200-GRABAR-LEDGER'       TO WS-PARRAFO.
080600
080700     CLOSE TRADE-LEDGER.
080800     OPEN OUTPUT TRADE-LEDGER.
080900     PERFORM 3210-ESCRIBIR-LEDGER
081000        VARYING T-IX-LED FROM 1 BY 1
081100        UNTIL T-IX-LED > WS-CANT-LEDGER.
081200     CLOSE TRADE-LEDGER.
081300 3200-F-GRABAR-LEDGER.
081400     EXIT.
081500
081600 3210-ESCRIBIR-LEDGER.
081700     MOVE T-LED-TRADE-ID (T-IX-LED)  TO NX-TRD-TRADE-ID.
081800     MOVE T-LED-USER-ID (T-IX-LED)   TO NX-TRD-USER-ID.
081900     MOVE T-LED-SYMBOL (T-IX-LED)    TO NX-TRD-SYMBOL.
082000     MOVE T-LED-STRATEGY (T-IX-LED)  TO NX-TRD-STRATEGY.
082100     MOVE T-LED-MODE (T-IX-LED)      TO NX-TRD-MODE.
082200     MOVE T-LED-STATUS (T-IX-LED)    TO NX-TRD-STATUS.
082300     MOVE T-LED-OPENED-TS (T-IX-LED) TO NX-TRD-OPENED-TS.
082400     MOVE T-LED-CLOSED-TS (T-IX-LED) TO NX-TRD-CLOSED-TS.
082500     MOVE T-LED-ENTRY-PRICE (T-IX-LED)
082600        TO NX-TRD-ENTRY-PRICE.
082700     MOVE T-LED-EXIT-PRICE (T-IX-LED)
082800        TO NX-TRD-EXIT-PRICE.
082900     MOVE T-LED-QTY (T-IX-LED)       TO NX-TRD-QTY.
083000     MOVE T-LED-RISK-PCT (T-IX-LED)  TO NX-TRD-RISK-PCT.
083100     MOVE T-LED-STOP-PCT (T-IX-LED)  TO NX-TRD-STOP-PCT.
083200     MOVE T-LED-PNL (T-IX-LED)       TO NX-TRD-PNL.
083300     MOVE T-LED-RR (T-IX-LED)        TO NX-TRD-RR.
083400     MOVE T-LED-RULE-VIOL (T-IX-LED) TO NX-TRD-RULE-VIOL.
083500     MOVE T-LED-NOTES (T-IX-LED)     TO NX-TRD-NOTES.
083600     WRITE REG-LEDGER FROM NX-TRADE-RECORD.
083700 3210-F-ESCRIBIR-LEDGER.
083800     EXIT.
083900
084000******************************************************************
084100*3 2 5 0 - G R A B A R   E S T A D I S T I C A S
084200******************************************************************
084300 3250-GRABAR-STATS.
084400
084500     MOVE '3250-GRABAR-STATS'        TO WS-PARRAFO.
084600
084700     CLOSE DAILY-STATS.
084800     OPEN OUTPUT DAILY-STATS.
084900     PERFORM 3260-ESCRIBIR-STATS
085000        VARYING T-IX-DST FROM 1 BY 1
085100        UNTIL T-IX-DST > WS-CANT-DSTAT.
085200     CLOSE DAILY-STATS.
085300 3250-F-GRABAR-STATS.
085400     EXIT.
085500
085600 3260-ESCRIBIR-STATS.
085700     MOVE T-DST-USUARIO (T-IX-DST)   TO NX-DST-USER-ID.
085800     MOVE T-DST-DIA (T-IX-DST)       TO NX-DST-DAY.
085900     MOVE T-DST-OPERACIONES (T-IX-DST)
086000        TO NX-DST-TRADES.
086100     MOVE T-DST-GANADAS (T-IX-DST)   TO NX-DST-WINS.
086200     MOVE T-DST-PERDIDAS (T-IX-DST)  TO NX-DST-LOSSES.
086300     MOVE T-DST-PNL-REALIZADO (T-IX-DST)
086400        TO NX-DST-REALIZED-PNL.
086500     MOVE T-DST-PERDIDAS-SEGUIDAS (T-IX-DST)
086600        TO NX-DST-CONSEC-LOSSES.
086700     MOVE T-DST-ENFRIAR-HASTA (T-IX-DST)
086800        TO NX-DST-COOLDOWN-TS.
086900     WRITE REG-DSTAT FROM NX-DSTAT-RECORD.
087000 3260-F-ESCRIBIR-STATS.
087100     EXIT.
087200
087300******************************************************************
087400*3 9 0 0 - C E R R A R   A R C H I V O S
087500******************************************************************
087600 3900-CERRAR-ARCHIVOS.
087700
087800     MOVE '3900-CERRAR-ARCHIVOS'     TO WS-PARRAFO.
087900
088000     CLOSE TRADE-OPENS.
088100     CLOSE CLOSE-REQUESTS.
088200     MOVE WS-CANT-LEDGER TO WS-EDIT-CONT1.
088300     MOVE WS-CANT-DSTAT  TO WS-EDIT-CONT2.
088400     DISPLAY 'PGMNXTRD - FILAS DE LIBRO: ' WS-EDIT-CONT1
088500        ' FILAS DE ESTADISTICA: ' WS-EDIT-CONT2.
088600 3900-F-CERRAR-ARCHIVOS.
088700     EXIT.
088800
088900******************************************************************
089000*9 0 0 0 - S A L I D A   D E   E R R O R E S
089100******************************************************************
089200 9000-SALIDA-ERRORES.
089300
089400     DISPLAY CT-PROGRAMA         ' ' WS-PARRAFO UPON CONSOLE.
089500     DISPLAY AUX-ERR-ACCION      ' ' AUX-ERR-NOMBRE
089600        AUX-ERR-STATUS UPON CONSOLE.
089700
089800     GOBACK.
089900
090000 9000-F-SALIDA-ERRORES.
090100     EXIT.
090200

000100******************************************************************
000200*                                                                *
000300*   NXCHKREQ  --  TRADE-CHECK REQUEST RECORD LAYOUT              *
000400*                                                                *
000500*   AUTHOR.......  M. MAZZITELLI  -  KC03CAB                     *
000600*   DATE-WRITTEN..  1989-02-06                                   *
000700*   INSTALLATION..  KC03CAB DATA CENTER - MARKET RISK SECTION    *
000800*                                                                *
000900*   ONE RECORD PER PROPOSED TRADE TO BE EVALUATED BY THE         *
001000*   GUARDRAIL ENGINE (PGMNXCHK). CARRIES THE TRADER'S INTENDED   *
001100*   RISK AND STOP, AND THE HOUR OF DAY USED FOR THE SESSION      *
001200*   LOOKUP. TIMEFRAME HERE IS INFORMATIONAL ONLY - THE ENGINE    *
001300*   ALWAYS CLASSIFIES ALL THREE CANDLE TIMEFRAMES.               *
001400*                                                                *
001500*------------------------------------------------------------*
001600*   CHANGE LOG                                                  *
001700*------------------------------------------------------------*
001800* 1989-02-06 MNM 000000 ORIGINAL LAYOUT.                       *
001900* 1993-06-14 MNM RQ0890 WIDENED STRATEGY TO X(64) PER REQUEST. *
002000* 1998-11-02 JLR Y2K002 REVIEWED - NO 2-DIGIT YEAR FIELDS.     *
002100******************************************************************
002200*
002300 01  NX-CHKREQ-RECORD.
002400*----------------------------------------------------------*
002500*    OWNING USER / INSTRUMENT / STRATEGY LABEL              *
002600*----------------------------------------------------------*
002700     05  NX-REQ-USER-ID            PIC X(36).
002800     05  NX-REQ-SYMBOL             PIC X(32).
002900     05  NX-REQ-STRATEGY           PIC X(64).
003000*----------------------------------------------------------*
003100*    ACCOUNT EQUITY - MUST BE GREATER THAN ZERO             *
003200*----------------------------------------------------------*
003300     05  NX-REQ-ACCT-EQUITY        PIC S9(11)V99.
003400*----------------------------------------------------------*
003500*    INTENDED RISK PERCENT AND STOP DISTANCE PERCENT        *
003600*    REQUESTED BY THE TRADER - EACH MUST BE GREATER THAN 0  *
003700*----------------------------------------------------------*
003800     05  NX-REQ-RISK-PCT           PIC S9(03)V99.
003900     05  NX-REQ-STOP-PCT           PIC S9(03)V99.
004000*----------------------------------------------------------*
004100*    REQUESTED TIMEFRAME (INFORMATIONAL) AND UTC HOUR 0-23  *
004200*----------------------------------------------------------*
004300     05  NX-REQ-TIMEFRAME          PIC X(04).
004400     05  NX-REQ-UTC-HOUR           PIC 9(02).
004500*----------------------------------------------------------*
004600*    RESERVED FOR FUTURE EXPANSION                         *
004700*----------------------------------------------------------*
004800     05  FILLER                    PIC X(01).
004900*
